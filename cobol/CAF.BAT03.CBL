000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.        PRODUCT-INVENTORY.
000120       AUTHOR.        MERIDIAN DATA SVCS.  WRITTEN BY DPT.
000130       INSTALLATION.    MERIDIAN DATA SVCS - BREWPOINT CAFES ACCT.
000140       DATE-WRITTEN.      03/03/92.
000150       DATE-COMPILED.
000160       SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000170*
000180*****************************************************************
000190*  CAF.BAT03 - NIGHTLY PRODUCT/INGREDIENT INVENTORY RUN.         *
000200*  SWEEPS PRODUCT-INGREDIENT-LINK.DAT, WHICH IS SORTED/GROUPED   *
000210*  BY LINK-PRODUCT-ID, AND FOR EACH PRODUCT GROUP RE-DERIVES THE *
000220*  DIETARY AND ALLERGEN SWITCHES FROM THE LINKED INGREDIENTS.    *
000230*  ALSO WRITES A SYSOUT AUDIT LINE PER INGREDIENT TOUCHED AND A  *
000240*  CONSOLE WARNING FOR ANY PRODUCT OR INGREDIENT AT OR BELOW ITS *
000250*  REORDER THRESHOLD.  RUN DATE COMES IN ON A ONE-CARD PARAMETER *
000260*  FILE - THIS JOB HAS NO OTHER DATE-BEARING INPUT TO SERVE AS   *
000270*  "TODAY" FOR THE DAYS-SINCE-RESTOCK AGING FIGURE.              *
000280*****************************************************************
000290*
000300*  CHANGE LOG
000310*  --------------------------------------------------------------
000320*  DATE      BY   TICKET      DESCRIPTION
000330*  --------  ---  ----------  ------------------------------------
000340*  03/03/92  DPT  CR-1262     INITIAL RUN - DIETARY/ALLERGEN ROLL-
000350*                             UP ONLY, NO REORDER WARNINGS YET.
000360*  06/17/93  LAS  CR-1356     ADDED THE REORDER-THRESHOLD CHECK ON
000370*                             BOTH PRODUCTS AND INGREDIENTS.
000380*  11/09/95  LAS  CR-1400     ADDED THE STOCK-VALUE AND AGING
000390*                             (DAYS-SINCE-RESTOCK) AUDIT FIGURES.
000400*  01/08/99  CGW  Y2K-0007    RUN-DATE PARM CARD AND ING-LAST-
000410*                            RESTOCKED ARE BOTH FULL CCYYMMDD NOW.
000420*                             DAY-COUNT ROUTINE REWORKED FOR THE
000430*                             4-DIGIT YEAR.
000440*  --------------------------------------------------------------
000450*
000460       ENVIRONMENT DIVISION.
000470       CONFIGURATION SECTION.
000480       SPECIAL-NAMES.
000490           C01 IS TOP-OF-FORM.
000500       INPUT-OUTPUT SECTION.
000510       FILE-CONTROL.
000520           SELECT RUN-DATE-PARM-FILE ASSIGN TO RUNDATE-PARM
000530               ORGANIZATION IS SEQUENTIAL.
000540           SELECT PRODUCT-INGREDIENT-LINK-FILE
000550               ASSIGN TO PRODLINK-DAT
000560               ORGANIZATION IS SEQUENTIAL.
000570           SELECT PRODUCT-RECORD-FILE ASSIGN TO PRODUCTS-DAT
000580               ORGANIZATION IS RELATIVE
000590               ACCESS MODE IS RANDOM
000600               RELATIVE KEY IS WS-PROD-REL-KEY.
000610           SELECT INGREDIENT-RECORD-FILE ASSIGN TO INGREDIENTS-DAT
000620               ORGANIZATION IS RELATIVE
000630               ACCESS MODE IS RANDOM
000640               RELATIVE KEY IS WS-ING-REL-KEY.
000650*
000660       DATA DIVISION.
000670       FILE SECTION.
000680       FD  RUN-DATE-PARM-FILE
000690           LABEL RECORDS ARE STANDARD
000700           RECORD CONTAINS 80 CHARACTERS
000710           DATA RECORD IS RUN-DATE-PARM-RECORD.
000720*
000730       01  RUN-DATE-PARM-RECORD.
000740           05  PARM-RUN-DATE                 PIC 9(08).
000750           05  FILLER                        PIC X(72).
000760*
000770       FD  PRODUCT-INGREDIENT-LINK-FILE
000780           LABEL RECORDS ARE STANDARD
000790           RECORD CONTAINS 40 CHARACTERS
000800           DATA RECORD IS PRODUCT-INGREDIENT-LINK-RECORD.
000810*
000820       01  PRODUCT-INGREDIENT-LINK-RECORD.
000830           05  LINK-PRODUCT-ID               PIC 9(09).
000840           05  LINK-INGREDIENT-ID            PIC 9(09).
000850           05  LINK-QUANTITY-PER-SERVING     PIC S9(05)V999.
000860           05  FILLER                        PIC X(14).
000870*
000880       FD  PRODUCT-RECORD-FILE
000890           LABEL RECORDS ARE STANDARD
000900           RECORD CONTAINS 700 CHARACTERS
000910           DATA RECORD IS PRODUCT-RECORD.
000920*
000930       01  PRODUCT-RECORD.
000940           05  PROD-ID                       PIC 9(09).
000950           05  PROD-NAME                     PIC X(100).
000960           05  PROD-DESCRIPTION              PIC X(500).
000970           05  PROD-PRICE                    PIC S9(08)V99.
000980           05  PROD-ACTIVE-SW                PIC X(01).
000990               88  PROD-IS-ACTIVE                VALUE 'Y'.
001000               88  PROD-IS-INACTIVE              VALUE 'N'.
001010           05  PROD-CATEGORY-ID              PIC 9(09).
001020           05  PROD-PREP-TIME                PIC 9(04).
001030           05  PROD-CALORIES                 PIC 9(05).
001040           05  PROD-CONTAINS-ALLERGENS-SW    PIC X(01).
001050               88  PROD-HAS-ALLERGENS            VALUE 'Y'.
001060           05  PROD-VEGETARIAN-SW            PIC X(01).
001070               88  PROD-IS-VEGETARIAN            VALUE 'Y'.
001080           05  PROD-VEGAN-SW                 PIC X(01).
001090               88  PROD-IS-VEGAN                 VALUE 'Y'.
001100           05  PROD-GLUTEN-FREE-SW           PIC X(01).
001110               88  PROD-IS-GLUTEN-FREE           VALUE 'Y'.
001120           05  PROD-REORDER-THRESHOLD        PIC 9(06).
001130           05  PROD-STOCK-LEVEL              PIC 9(07).
001140           05  PROD-BARCODE                  PIC X(30).
001150           05  FILLER                        PIC X(15).
001160*
001170       FD  INGREDIENT-RECORD-FILE
001180           LABEL RECORDS ARE STANDARD
001190           RECORD CONTAINS 220 CHARACTERS
001200           DATA RECORD IS INGREDIENT-RECORD.
001210*
001220       01  INGREDIENT-RECORD.
001230           05  ING-ID                        PIC 9(09).
001240           05  ING-NAME                      PIC X(100).
001250           05  ING-ALLERGEN-SW               PIC X(01).
001260               88  ING-IS-ALLERGEN               VALUE 'Y'.
001270           05  ING-ALLERGEN-TYPE             PIC X(50).
001280           05  ING-VEGETARIAN-SW             PIC X(01).
001290               88  ING-IS-VEGETARIAN             VALUE 'Y'.
001300           05  ING-VEGAN-SW                  PIC X(01).
001310               88  ING-IS-VEGAN                  VALUE 'Y'.
001320           05  ING-GLUTEN-FREE-SW            PIC X(01).
001330               88  ING-IS-GLUTEN-FREE            VALUE 'Y'.
001340           05  ING-STOCK-LEVEL               PIC S9(07)V999.
001350           05  ING-REORDER-THRESHOLD         PIC S9(07)V999.
001360           05  ING-UNIT-OF-MEASURE-CDE       PIC X(10).
001370           05  ING-COST-PER-UNIT             PIC S9(06)V9999.
001380           05  ING-LAST-RESTOCKED-GROUP.
001390               10  ING-RESTOCKED-YYYY.
001400                   15  ING-RESTOCKED-CC      PIC 9(02).
001410                   15  ING-RESTOCKED-YY      PIC 9(02).
001420               10  ING-RESTOCKED-MM          PIC 9(02).
001430               10  ING-RESTOCKED-DD          PIC 9(02).
001440           05  ING-LAST-RESTOCKED
001450                   REDEFINES ING-LAST-RESTOCKED-GROUP
001460                                             PIC 9(08).
001470           05  ING-ACTIVE-SW                 PIC X(01).
001480               88  ING-IS-ACTIVE                 VALUE 'Y'.
001490               88  ING-IS-INACTIVE               VALUE 'N'.
001500           05  FILLER                        PIC X(08).
001510*
001520       WORKING-STORAGE SECTION.
001530*
001540       01  WS-SWITCHES.
001550           05  WS-LINK-EOF-SW                PIC X(01) VALUE 'N'.
001560               88  WS-LINK-EOF                   VALUE 'Y'.
001570           05  WS-PROD-FOUND-SW              PIC X(01) VALUE 'N'.
001580               88  WS-PROD-FOUND                 VALUE 'Y'.
001590           05  WS-ING-FOUND-SW               PIC X(01) VALUE 'N'.
001600               88  WS-ING-FOUND                  VALUE 'Y'.
001610           05  WS-EPOCH-LEAP-SW              PIC X(01) VALUE 'N'.
001620               88  WS-EPOCH-IS-LEAP              VALUE 'Y'.
001630           05  WS-RESTOCK-KNOWN-SW           PIC X(01) VALUE 'N'.
001640               88  WS-RESTOCK-IS-KNOWN           VALUE 'Y'.
001650*
001660       01  WS-KEYS.
001670           05  WS-PROD-REL-KEY               PIC 9(09) COMP.
001680           05  WS-ING-REL-KEY                PIC 9(09) COMP.
001690*
001700       01  WS-BREAK-FIELDS.
001710           05  WS-BREAK-PRODUCT-ID           PIC 9(09).
001720*
001730       01  WS-ROLLUP-FLAGS.
001740           05  WS-VEG-ALL-SW                 PIC X(01) VALUE 'Y'.
001750               88  WS-VEG-ALL-TRUE               VALUE 'Y'.
001760           05  WS-VEGAN-ALL-SW               PIC X(01) VALUE 'Y'.
001770               88  WS-VEGAN-ALL-TRUE             VALUE 'Y'.
001780           05  WS-GLUTEN-FREE-ALL-SW         PIC X(01) VALUE 'Y'.
001790               88  WS-GLUTEN-FREE-ALL-TRUE       VALUE 'Y'.
001800           05  WS-ALLERGEN-ANY-SW            PIC X(01) VALUE 'N'.
001810               88  WS-ALLERGEN-ANY-TRUE          VALUE 'Y'.
001820*
001830*  RUN-DATE WORK AREA, BROKEN OUT THE SAME WAY EVERY OTHER
001840*  CCYYMMDD FIELD IN THIS SYSTEM IS BROKEN OUT.
001850       01  WS-RUN-DATE-GROUP.
001860           05  WS-RUN-DATE-YYYY.
001870               10  WS-RUN-DATE-CC            PIC 9(02).
001880               10  WS-RUN-DATE-YY            PIC 9(02).
001890           05  WS-RUN-DATE-MM                PIC 9(02).
001900           05  WS-RUN-DATE-DD                PIC 9(02).
001910       01  WS-RUN-DATE-FLAT REDEFINES WS-RUN-DATE-GROUP
001920                                             PIC 9(08).
001930*
001940*  CUMULATIVE-DAYS-BEFORE-MONTH TABLE, USED BY THE DAY-COUNT
001950*  ROUTINE BELOW - ENTRY (MM) = DAYS ELAPSED BEFORE THE 1ST OF
001960*  MONTH MM IN A NON-LEAP YEAR.
001970       01  WS-CUM-DAYS-VALUES.
001980           05  FILLER                        PIC 9(03) VALUE 000.
001990           05  FILLER                        PIC 9(03) VALUE 031.
002000           05  FILLER                        PIC 9(03) VALUE 059.
002010           05  FILLER                        PIC 9(03) VALUE 090.
002020           05  FILLER                        PIC 9(03) VALUE 120.
002030           05  FILLER                        PIC 9(03) VALUE 151.
002040           05  FILLER                        PIC 9(03) VALUE 181.
002050           05  FILLER                        PIC 9(03) VALUE 212.
002060           05  FILLER                        PIC 9(03) VALUE 243.
002070           05  FILLER                        PIC 9(03) VALUE 273.
002080           05  FILLER                        PIC 9(03) VALUE 304.
002090           05  FILLER                        PIC 9(03) VALUE 334.
002100       01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
002110           05  WS-CUM-DAYS              PIC 9(03) OCCURS 12 TIMES.
002120       01  WS-CUM-SUB                        PIC 9(02) COMP.
002130*
002140*  DAY-COUNT (EPOCH-DAYS) WORK AREA - A ROUGH BUT SERVICEABLE
002150*  ORDINAL DAY NUMBER, GOOD ENOUGH FOR AN AGING FIGURE ON A
002160*  SHELF-LIFE REPORT (NOT A CALENDAR-EXACT JULIAN DATE ROUTINE).
002170       01  WS-EPOCH-WORK.
002180           05  WS-EPOCH-IN-CC                PIC 9(02).
002190           05  WS-EPOCH-IN-YY                PIC 9(02).
002200           05  WS-EPOCH-IN-MM                PIC 9(02).
002210           05  WS-EPOCH-IN-DD                PIC 9(02).
002220           05  WS-EPOCH-CCYY                 PIC 9(04) COMP.
002230           05  WS-EPOCH-LEAP-QUOT            PIC 9(04) COMP.
002240           05  WS-EPOCH-LEAP-REM             PIC 9(04) COMP.
002250           05  WS-EPOCH-YEAR-DAYS            PIC 9(08) COMP.
002260           05  WS-EPOCH-DAYS-RESULT          PIC 9(08) COMP.
002270       01  WS-EPOCH-TODAY-DAYS               PIC 9(08) COMP.
002280       01  WS-EPOCH-RESTOCK-DAYS             PIC 9(08) COMP.
002290       01  WS-ING-DAYS-SINCE-RESTOCK         PIC 9(08).
002300*
002310*  DIETARY/ALLERGEN DESCRIPTION AND STOCK-VALUE WORK AREAS - USED
002320*  ONLY TO BUILD THE PER-INGREDIENT AUDIT LINE, NOT STORED.
002330       01  WS-ING-DIETARY-DESC               PIC X(60).
002340       01  WS-DIETARY-PTR                    PIC 9(03) COMP.
002350       01  WS-ING-ALLERGEN-DESC              PIC X(60).
002360       01  WS-ING-STOCK-VALUE                PIC S9(09)V9999999.
002370*
002380*  UTILITY-PARAGRAPH WORK AREAS - ADD-STOCK/REMOVE-STOCK/RESTOCK/
002390*  UPDATE-PRICE ARE CARRIED HERE AS TRANSLATABLE BUSINESS METHODS
002400*  FOR THE NEXT PROGRAM THAT NEEDS THEM (E.G. A FUTURE POS FEED);
002410*  THIS RUN HAS NO STOCK-MOVEMENT TRANSACTIONS OF ITS OWN, SO THEY
002420*  ARE NOT CALLED FROM 1000-MAIN-PROCESS TODAY.
002430       01  WS-STOCK-ADJ-AMOUNT               PIC S9(07)V999.
002440       01  WS-STOCK-ADJ-REJECT-SW            PIC X(01) VALUE 'N'.
002450           88  WS-STOCK-ADJ-IS-REJECTED          VALUE 'Y'.
002460       01  WS-NEW-PRICE                      PIC S9(08)V99.
002470       01  WS-PROD-AVAILABLE-SW               PIC X(01) VALUE 'N'.
002480           88  WS-PROD-IS-AVAILABLE                VALUE 'Y'.
002490*
002500       01  WS-RUN-COUNTS.
002510           05  WS-PRODUCTS-ROLLED-UP    PIC 9(06) COMP VALUE ZERO.
002520           05  WS-INGREDIENTS-AUDITED   PIC 9(06) COMP VALUE ZERO.
002530           05  WS-PRODUCTS-NEED-REORDER PIC 9(06) COMP VALUE ZERO.
002540           05  WS-INGREDIENTS-NEED-REORDER
002550                                    PIC 9(06) COMP VALUE ZERO.
002560*
002570       01  WS-CONSOLE-MSG                    PIC X(80).
002580       01  WS-AUDIT-LINE                     PIC X(132).
002590*
002600       PROCEDURE DIVISION.
002610*
002620       1000-MAIN-PROCESS.
002630           PERFORM 1100-OPEN-FILES.
002640           PERFORM 1150-READ-RUN-DATE-PARM.
002650           PERFORM 1200-PRIME-READ-LINK.
002660           PERFORM 2000-ROLLUP-ONE-PRODUCT THRU 2000-EXIT
002670               UNTIL WS-LINK-EOF.
002680           MOVE 'CAF.BAT03 COMPLETE - SEE WS-RUN-COUNTS IN DUMP'
002690               TO WS-CONSOLE-MSG.
002700           DISPLAY WS-CONSOLE-MSG UPON CONSOLE.
002710           PERFORM 9000-CLOSE-FILES.
002720           STOP RUN.
002730       1000-EXIT.
002740           EXIT.
002750*
002760       1100-OPEN-FILES.
002770           OPEN INPUT RUN-DATE-PARM-FILE
002780                INPUT PRODUCT-INGREDIENT-LINK-FILE
002790                I-O   PRODUCT-RECORD-FILE
002800                I-O   INGREDIENT-RECORD-FILE.
002810       1100-EXIT.
002820           EXIT.
002830*
002840       1150-READ-RUN-DATE-PARM.
002850           READ RUN-DATE-PARM-FILE
002860               AT END
002870                   MOVE ZERO TO PARM-RUN-DATE.
002880           MOVE PARM-RUN-DATE TO WS-RUN-DATE-FLAT.
002890           CLOSE RUN-DATE-PARM-FILE.
002900       1150-EXIT.
002910           EXIT.
002920*
002930       1200-PRIME-READ-LINK.
002940           READ PRODUCT-INGREDIENT-LINK-FILE
002950               AT END
002960                   MOVE 'Y' TO WS-LINK-EOF-SW
002970                   GO TO 1200-EXIT.
002980       1200-EXIT.
002990           EXIT.
003000*
003010*  ONE CONTROL-BREAK GROUP = ALL LINK RECORDS FOR ONE PRODUCT.
003020       2000-ROLLUP-ONE-PRODUCT.
003030           MOVE LINK-PRODUCT-ID TO WS-BREAK-PRODUCT-ID.
003040           MOVE 'Y' TO WS-VEG-ALL-SW.
003050           MOVE 'Y' TO WS-VEGAN-ALL-SW.
003060           MOVE 'Y' TO WS-GLUTEN-FREE-ALL-SW.
003070           MOVE 'N' TO WS-ALLERGEN-ANY-SW.
003080           PERFORM 2100-PROCESS-LINK-DETAIL THRU 2100-EXIT
003090               UNTIL WS-LINK-EOF
003100                  OR LINK-PRODUCT-ID NOT = WS-BREAK-PRODUCT-ID.
003110           MOVE WS-BREAK-PRODUCT-ID TO WS-PROD-REL-KEY.
003120           MOVE 'Y' TO WS-PROD-FOUND-SW.
003130           READ PRODUCT-RECORD-FILE
003140               INVALID KEY
003150                   MOVE 'N' TO WS-PROD-FOUND-SW.
003160           IF WS-PROD-FOUND
003170               PERFORM 3000-STORE-DIETARY-FLAGS THRU 3000-EXIT
003180               PERFORM 3300-PROD-REORDER-CHECK THRU 3300-EXIT
003190               REWRITE PRODUCT-RECORD
003200               ADD 1 TO WS-PRODUCTS-ROLLED-UP
003210           ELSE
003220               MOVE 'PRODLINK ORPHAN - NO PRODUCTS.DAT RECORD FOR'
003230                    TO WS-CONSOLE-MSG
003240               DISPLAY WS-CONSOLE-MSG UPON CONSOLE
003250               DISPLAY WS-BREAK-PRODUCT-ID UPON CONSOLE.
003260       2000-EXIT.
003270           EXIT.
003280*
003290       2100-PROCESS-LINK-DETAIL.
003300           MOVE LINK-INGREDIENT-ID TO WS-ING-REL-KEY.
003310           MOVE 'Y' TO WS-ING-FOUND-SW.
003320           READ INGREDIENT-RECORD-FILE
003330               INVALID KEY
003340                   MOVE 'N' TO WS-ING-FOUND-SW.
003350           IF WS-ING-FOUND AND NOT ING-IS-VEGETARIAN
003360               MOVE 'N' TO WS-VEG-ALL-SW.
003370           IF WS-ING-FOUND AND NOT ING-IS-VEGAN
003380               MOVE 'N' TO WS-VEGAN-ALL-SW.
003390           IF WS-ING-FOUND AND NOT ING-IS-GLUTEN-FREE
003400               MOVE 'N' TO WS-GLUTEN-FREE-ALL-SW.
003410           IF WS-ING-FOUND AND ING-IS-ALLERGEN
003420               MOVE 'Y' TO WS-ALLERGEN-ANY-SW.
003430           IF WS-ING-FOUND
003440               PERFORM 5200-ING-REORDER-CHECK THRU 5200-EXIT
003450               PERFORM 5300-ING-STOCK-VALUE THRU 5300-EXIT
003460               PERFORM 5400-ING-DIETARY-DESC THRU 5400-EXIT
003470               PERFORM 5500-ING-ALLERGEN-DESC THRU 5500-EXIT
003480               PERFORM 5600-ING-DAYS-SINCE-RESTOCK THRU 5600-EXIT
003490               PERFORM 4000-WRITE-AUDIT-LINE THRU 4000-EXIT
003500               ADD 1 TO WS-INGREDIENTS-AUDITED
003510           ELSE
003520               MOVE 'PRODLINK ORPHAN - NO INGREDIENTS.DAT RECORD'
003530                    TO WS-CONSOLE-MSG
003540               DISPLAY WS-CONSOLE-MSG UPON CONSOLE
003550               DISPLAY LINK-INGREDIENT-ID UPON CONSOLE.
003560           PERFORM 2500-READ-NEXT-LINK THRU 2500-EXIT.
003570       2100-EXIT.
003580           EXIT.
003590*
003600       2500-READ-NEXT-LINK.
003610           READ PRODUCT-INGREDIENT-LINK-FILE
003620               AT END
003630                   MOVE 'Y' TO WS-LINK-EOF-SW.
003640       2500-EXIT.
003650           EXIT.
003660*
003670*  DIETARY ROLL-UP - VACUOUSLY 'Y' WHEN A PRODUCT HAS NO LINKED
003680*  INGREDIENTS, SINCE THE SWITCHES START THE GROUP SET TO 'Y' AND
003690*  ONLY 2100 ABOVE EVER FLIPS THEM TO 'N'.
003700       3000-STORE-DIETARY-FLAGS.
003710           MOVE WS-VEG-ALL-SW           TO PROD-VEGETARIAN-SW.
003720           MOVE WS-VEGAN-ALL-SW         TO PROD-VEGAN-SW.
003730           MOVE WS-GLUTEN-FREE-ALL-SW   TO PROD-GLUTEN-FREE-SW.
003740           MOVE WS-ALLERGEN-ANY-SW  TO PROD-CONTAINS-ALLERGENS-SW.
003750       3000-EXIT.
003760           EXIT.
003770*
003780*  RESTOCK-PRODUCT - NOT CALLED BY THIS RUN (SEE BANNER REMARKS).
003790       3100-RESTOCK-PRODUCT.
003800           MOVE 'N' TO WS-STOCK-ADJ-REJECT-SW.
003810           IF WS-STOCK-ADJ-AMOUNT NOT > ZERO
003820               MOVE 'Y' TO WS-STOCK-ADJ-REJECT-SW
003830           ELSE
003840               ADD WS-STOCK-ADJ-AMOUNT TO PROD-STOCK-LEVEL.
003850       3100-EXIT.
003860           EXIT.
003870*
003880*  REDUCE-PRODUCT-STOCK - NOT CALLED BY THIS RUN.
003890       3200-REDUCE-PRODUCT-STOCK.
003900           MOVE 'N' TO WS-STOCK-ADJ-REJECT-SW.
003910           IF WS-STOCK-ADJ-AMOUNT NOT > ZERO
003920                   OR WS-STOCK-ADJ-AMOUNT > PROD-STOCK-LEVEL
003930               MOVE 'Y' TO WS-STOCK-ADJ-REJECT-SW
003940           ELSE
003950               SUBTRACT WS-STOCK-ADJ-AMOUNT FROM PROD-STOCK-LEVEL.
003960       3200-EXIT.
003970           EXIT.
003980*
003990       3300-PROD-REORDER-CHECK.
004000           IF PROD-REORDER-THRESHOLD > ZERO
004010                   AND PROD-STOCK-LEVEL
004020                       NOT > PROD-REORDER-THRESHOLD
004030               ADD 1 TO WS-PRODUCTS-NEED-REORDER
004040               MOVE 'REORDER NEEDED - PRODUCT'
004050                    TO WS-CONSOLE-MSG
004060               DISPLAY WS-CONSOLE-MSG UPON CONSOLE
004070               DISPLAY PROD-ID UPON CONSOLE.
004080       3300-EXIT.
004090           EXIT.
004100*
004110*  UPDATE-PRICE - NOT CALLED BY THIS RUN.
004120       3400-UPDATE-PRICE.
004130           IF WS-NEW-PRICE NOT < ZERO
004140               MOVE WS-NEW-PRICE TO PROD-PRICE.
004150       3400-EXIT.
004160           EXIT.
004170*
004180*  PROD-AVAILABILITY - A PRODUCT IS AVAILABLE FOR SALE WHEN IT IS
004190*  ACTIVE AND EITHER STOCK ISN'T TRACKED FOR IT (REORDER THRESHOLD
004200*  OF ZERO) OR IT HAS STOCK ON HAND.  NOT CALLED BY THIS RUN - THE
004210*  POS REGISTER FEED CHECKS AVAILABILITY ITSELF AT ORDER-ENTRY
004220*  TIME; THIS PARAGRAPH IS CARRIED HERE AS THE ONE PLACE THE RULE
004230*  IS WRITTEN DOWN FOR THE NEXT PROGRAM THAT NEEDS IT.
004240       3500-PROD-AVAILABILITY.
004250           MOVE 'N' TO WS-PROD-AVAILABLE-SW.
004260           IF PROD-IS-ACTIVE
004270              AND (PROD-REORDER-THRESHOLD = ZERO
004280                  OR PROD-STOCK-LEVEL > ZERO)
004290               MOVE 'Y' TO WS-PROD-AVAILABLE-SW.
004300       3500-EXIT.
004310           EXIT.
004320*
004330       4000-WRITE-AUDIT-LINE.
004340           MOVE SPACES TO WS-AUDIT-LINE.
004350           STRING 'ING '  DELIMITED BY SIZE
004360                  ING-ID  DELIMITED BY SIZE
004370                  ' DIET: ' DELIMITED BY SIZE
004380                  WS-ING-DIETARY-DESC DELIMITED BY SIZE
004390                  ' / ' DELIMITED BY SIZE
004400                  WS-ING-ALLERGEN-DESC DELIMITED BY SIZE
004410               INTO WS-AUDIT-LINE.
004420           DISPLAY WS-AUDIT-LINE.
004430       4000-EXIT.
004440           EXIT.
004450*
004460*  ADD-ING-STOCK - NOT CALLED BY THIS RUN (SEE BANNER REMARKS).
004470       5000-ADD-ING-STOCK.
004480           MOVE 'N' TO WS-STOCK-ADJ-REJECT-SW.
004490           IF WS-STOCK-ADJ-AMOUNT NOT > ZERO
004500               MOVE 'Y' TO WS-STOCK-ADJ-REJECT-SW
004510           ELSE
004520               ADD WS-STOCK-ADJ-AMOUNT TO ING-STOCK-LEVEL
004530               MOVE WS-RUN-DATE-FLAT TO ING-LAST-RESTOCKED.
004540       5000-EXIT.
004550           EXIT.
004560*
004570*  REMOVE-ING-STOCK - NOT CALLED BY THIS RUN.
004580       5100-REMOVE-ING-STOCK.
004590           MOVE 'N' TO WS-STOCK-ADJ-REJECT-SW.
004600           IF WS-STOCK-ADJ-AMOUNT NOT > ZERO
004610                   OR WS-STOCK-ADJ-AMOUNT > ING-STOCK-LEVEL
004620               MOVE 'Y' TO WS-STOCK-ADJ-REJECT-SW
004630           ELSE
004640               SUBTRACT WS-STOCK-ADJ-AMOUNT FROM ING-STOCK-LEVEL.
004650       5100-EXIT.
004660           EXIT.
004670*
004680       5200-ING-REORDER-CHECK.
004690           IF ING-REORDER-THRESHOLD > ZERO
004700                   AND ING-STOCK-LEVEL NOT > ING-REORDER-THRESHOLD
004710               ADD 1 TO WS-INGREDIENTS-NEED-REORDER
004720               MOVE 'REORDER NEEDED - INGREDIENT'
004730                    TO WS-CONSOLE-MSG
004740               DISPLAY WS-CONSOLE-MSG UPON CONSOLE
004750               DISPLAY ING-ID UPON CONSOLE.
004760       5200-EXIT.
004770           EXIT.
004780*
004790       5300-ING-STOCK-VALUE.
004800           IF ING-COST-PER-UNIT = ZERO
004810               MOVE ZERO TO WS-ING-STOCK-VALUE
004820           ELSE
004830               COMPUTE WS-ING-STOCK-VALUE =
004840                       ING-STOCK-LEVEL * ING-COST-PER-UNIT.
004850       5300-EXIT.
004860           EXIT.
004870*
004880       5400-ING-DIETARY-DESC.
004890           MOVE SPACES TO WS-ING-DIETARY-DESC.
004900           MOVE 1 TO WS-DIETARY-PTR.
004910           IF ING-IS-VEGETARIAN
004920               STRING 'VEGETARIAN' DELIMITED BY SIZE
004930                   INTO WS-ING-DIETARY-DESC
004940                   WITH POINTER WS-DIETARY-PTR.
004950           IF ING-IS-VEGAN AND WS-DIETARY-PTR = 1
004960               STRING 'VEGAN' DELIMITED BY SIZE
004970                   INTO WS-ING-DIETARY-DESC
004980                   WITH POINTER WS-DIETARY-PTR.
004990           IF ING-IS-VEGAN AND WS-DIETARY-PTR NOT = 1
005000               STRING ', VEGAN' DELIMITED BY SIZE
005010                   INTO WS-ING-DIETARY-DESC
005020                   WITH POINTER WS-DIETARY-PTR.
005030           IF ING-IS-GLUTEN-FREE AND WS-DIETARY-PTR = 1
005040               STRING 'GLUTEN-FREE' DELIMITED BY SIZE
005050                   INTO WS-ING-DIETARY-DESC
005060                   WITH POINTER WS-DIETARY-PTR.
005070           IF ING-IS-GLUTEN-FREE AND WS-DIETARY-PTR NOT = 1
005080               STRING ', GLUTEN-FREE' DELIMITED BY SIZE
005090                   INTO WS-ING-DIETARY-DESC
005100                   WITH POINTER WS-DIETARY-PTR.
005110           IF WS-DIETARY-PTR = 1
005120               MOVE 'NO SPECIAL DIETARY ATTRIBUTES'
005130                    TO WS-ING-DIETARY-DESC.
005140       5400-EXIT.
005150           EXIT.
005160*
005170       5500-ING-ALLERGEN-DESC.
005180           IF NOT ING-IS-ALLERGEN
005190               MOVE 'NOT AN ALLERGEN' TO WS-ING-ALLERGEN-DESC
005200           ELSE
005210               IF ING-ALLERGEN-TYPE = SPACES
005220                   MOVE 'ALLERGEN' TO WS-ING-ALLERGEN-DESC
005230               ELSE
005240                   MOVE SPACES TO WS-ING-ALLERGEN-DESC
005250                   STRING 'ALLERGEN: ' DELIMITED BY SIZE
005260                          ING-ALLERGEN-TYPE DELIMITED BY SIZE
005270                       INTO WS-ING-ALLERGEN-DESC.
005280       5500-EXIT.
005290           EXIT.
005300*
005310       5600-ING-DAYS-SINCE-RESTOCK.
005320           IF ING-LAST-RESTOCKED = ZERO
005330               MOVE ZERO TO WS-ING-DAYS-SINCE-RESTOCK
005340               MOVE 'N' TO WS-RESTOCK-KNOWN-SW
005350           ELSE
005360               MOVE 'Y' TO WS-RESTOCK-KNOWN-SW
005370               MOVE WS-RUN-DATE-CC TO WS-EPOCH-IN-CC
005380               MOVE WS-RUN-DATE-YY TO WS-EPOCH-IN-YY
005390               MOVE WS-RUN-DATE-MM TO WS-EPOCH-IN-MM
005400               MOVE WS-RUN-DATE-DD TO WS-EPOCH-IN-DD
005410               PERFORM 5650-DAYS-FROM-EPOCH THRU 5650-EXIT
005420               MOVE WS-EPOCH-DAYS-RESULT TO WS-EPOCH-TODAY-DAYS
005430               MOVE ING-RESTOCKED-CC TO WS-EPOCH-IN-CC
005440               MOVE ING-RESTOCKED-YY TO WS-EPOCH-IN-YY
005450               MOVE ING-RESTOCKED-MM TO WS-EPOCH-IN-MM
005460               MOVE ING-RESTOCKED-DD TO WS-EPOCH-IN-DD
005470               PERFORM 5650-DAYS-FROM-EPOCH THRU 5650-EXIT
005480               MOVE WS-EPOCH-DAYS-RESULT TO WS-EPOCH-RESTOCK-DAYS
005490               SUBTRACT WS-EPOCH-RESTOCK-DAYS FROM
005500                        WS-EPOCH-TODAY-DAYS GIVING
005510                        WS-ING-DAYS-SINCE-RESTOCK.
005520       5600-EXIT.
005530           EXIT.
005540*
005550*  APPROXIMATE ORDINAL DAY NUMBER - WHOLE-YEARS-DIVIDED-BY-4 LEAP
005560*  APPROXIMATION, ADEQUATE FOR A SHELF-LIFE AGING FIGURE.  NOT A
005570*  CALENDAR-EXACT JULIAN-DATE ROUTINE.
005580       5650-DAYS-FROM-EPOCH.
005590           COMPUTE WS-EPOCH-CCYY =
005600                   WS-EPOCH-IN-CC * 100 + WS-EPOCH-IN-YY.
005610           DIVIDE WS-EPOCH-CCYY BY 4 GIVING WS-EPOCH-LEAP-QUOT
005620               REMAINDER WS-EPOCH-LEAP-REM.
005630           IF WS-EPOCH-LEAP-REM = ZERO
005640               MOVE 'Y' TO WS-EPOCH-LEAP-SW
005650           ELSE
005660               MOVE 'N' TO WS-EPOCH-LEAP-SW.
005670           COMPUTE WS-EPOCH-YEAR-DAYS =
005680                   (WS-EPOCH-CCYY * 365) + WS-EPOCH-LEAP-QUOT.
005690           MOVE WS-EPOCH-IN-MM TO WS-CUM-SUB.
005700           COMPUTE WS-EPOCH-DAYS-RESULT =
005710                   WS-EPOCH-YEAR-DAYS + WS-CUM-DAYS (WS-CUM-SUB)
005720                       + WS-EPOCH-IN-DD.
005730           IF WS-EPOCH-IS-LEAP AND WS-EPOCH-IN-MM > 2
005740               ADD 1 TO WS-EPOCH-DAYS-RESULT.
005750       5650-EXIT.
005760           EXIT.
005770*
005780       9000-CLOSE-FILES.
005790           CLOSE PRODUCT-INGREDIENT-LINK-FILE
005800                 PRODUCT-RECORD-FILE
005810                 INGREDIENT-RECORD-FILE.
005820       9000-EXIT.
005830           EXIT.
