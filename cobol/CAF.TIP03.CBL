000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.        CUSTOMER-RECORD-LAYOUT.
000030       AUTHOR.        MERIDIAN DATA SVCS.  WRITTEN BY R HALVORSEN.
000040       INSTALLATION.    MERIDIAN DATA SVCS - BREWPOINT CAFES ACCT.
000050       DATE-WRITTEN.      08/19/86.
000060       DATE-COMPILED.
000070       SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*
000090*****************************************************************
000100*  TARGET TABLE LAYOUT - CAF.TIP03                               *
000110*  CUSTOMER MASTER RECORD.  RELATIVE ORGANIZATION, RELATIVE      *
000120*  RECORD NUMBER = CUST-ID, SO A CUSTOMER CAN BE FETCHED WITHOUT *
000130*  A SEPARATE INDEX.  MAINTAINED BY THE LOYALTY RUN (CAF.BAT02). *
000140*****************************************************************
000150*
000160*  CHANGE LOG
000170*  --------------------------------------------------------------
000180*  DATE      BY   TICKET      DESCRIPTION
000190*  --------  ---  ----------  ------------------------------------
000200*  08/19/86  RH   INITIAL     FIRST CUT OF THE CUSTOMER MASTER.
000210*  09/02/87  JMK  CR-1050     ADDED CUST-MARKETING-CONSENT SWITCH
000220*                             FOR THE MAIL-OFFER EXTRACT.
000230*  03/03/92  DPT  CR-1260    ADDED CUST-ORDER-COUNT SO THE LOYALTY
000240*                             RUN NO LONGER RESCANS ORDERS.DAT TO
000250*                           GET A CUSTOMER'S LIFETIME ORDER TALLY.
000260*  01/08/99  CGW  Y2K-0007   EXPANDED CUST-DATE-OF-BIRTH AND CUST-
000270*                             REGISTRATION-DATE TO CCYYMMDD.
000280*  --------------------------------------------------------------
000290*
000300       ENVIRONMENT DIVISION.
000310       CONFIGURATION SECTION.
000320       SPECIAL-NAMES.
000330           C01 IS TOP-OF-FORM.
000340       INPUT-OUTPUT SECTION.
000350       FILE-CONTROL.
000360           SELECT CUSTOMER-RECORD-FILE ASSIGN TO CUSTOMERS-DAT
000370               ORGANIZATION IS RELATIVE
000380               ACCESS MODE IS RANDOM
000390               RELATIVE KEY IS WS-CUST-REL-KEY.
000400       DATA DIVISION.
000410       FILE SECTION.
000420       FD  CUSTOMER-RECORD-FILE
000430           LABEL RECORDS ARE STANDARD
000440           RECORD CONTAINS 260 CHARACTERS
000450           DATA RECORD IS CUSTOMER-RECORD.
000460*
000470       01  CUSTOMER-RECORD.
000480           05  CUST-ID                       PIC 9(09).
000490           05  CUST-FIRST-NAME               PIC X(50).
000500           05  CUST-LAST-NAME                PIC X(50).
000510           05  CUST-EMAIL                    PIC X(100).
000520           05  CUST-PHONE                    PIC X(15).
000530           05  CUST-DOB-GROUP.
000540               10  CUST-DOB-YYYY.
000550                   15  CUST-DOB-CC           PIC 9(02).
000560                   15  CUST-DOB-YY           PIC 9(02).
000570               10  CUST-DOB-MM               PIC 9(02).
000580               10  CUST-DOB-DD               PIC 9(02).
000590           05  CUST-DATE-OF-BIRTH REDEFINES CUST-DOB-GROUP
000600                                             PIC 9(08).
000610           05  CUST-REGISTRATION-DATE        PIC 9(08).
000620           05  CUST-MARKETING-CONSENT-SW     PIC X(01).
000630               88  CUST-CONSENTS-MARKETING      VALUE 'Y'.
000640           05  CUST-ACTIVE-SW                PIC X(01).
000650               88  CUST-IS-ACTIVE                VALUE 'Y'.
000660               88  CUST-IS-INACTIVE               VALUE 'N'.
000670           05  CUST-ORDER-COUNT              PIC 9(06).
000680           05  FILLER                        PIC X(12).
000690*
000700       WORKING-STORAGE SECTION.
000710       01  WS-CUST-REL-KEY                   PIC 9(09) COMP.
000720*
000730       PROCEDURE DIVISION.
000740       0000-STUB-EXIT.
000750           STOP RUN.
