000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.        PRODUCT-INGREDIENT-LINK-LAYOUT.
000030       AUTHOR.        MERIDIAN DATA SVCS.  WRITTEN BY DPT.
000040       INSTALLATION.    MERIDIAN DATA SVCS - BREWPOINT CAFES ACCT.
000050       DATE-WRITTEN.      03/03/92.
000060       DATE-COMPILED.
000070       SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*
000090*****************************************************************
000100*  TARGET TABLE LAYOUT - CAF.TIP08                               *
000110*  PRODUCT-TO-INGREDIENT LINK RECORD.  ONE RECORD PER INGREDIENT *
000120*  USED IN A PRODUCT RECIPE.  SORTED/GROUPED BY LINK-PRODUCT-ID  *
000130*  SO THE DIETARY ROLL-UP RUN (CAF.BAT03) CAN SWEEP ALL LINKED   *
000140*  INGREDIENTS FOR ONE PRODUCT WITH A SIMPLE CONTROL BREAK.      *
000150*****************************************************************
000160*
000170*  CHANGE LOG
000180*  --------------------------------------------------------------
000190*  DATE      BY   TICKET      DESCRIPTION
000200*  --------  ---  ----------  ------------------------------------
000210*  03/03/92  DPT  CR-1262     PULLED OUT OF THE PRODUCT MASTER SO
000220*                             A PRODUCT CAN CARRY ANY NUMBER OF
000230*                             INGREDIENTS FOR THE DIETARY ROLL-UP.
000240*  11/09/95  LAS  CR-1401     ADDED LINK-QUANTITY-PER-SERVING FOR
000250*                             THE COST-OF-GOODS PROJECT (NOT USED
000260*                             BY THE DIETARY ROLL-UP ITSELF).
000270*  --------------------------------------------------------------
000280*
000290       ENVIRONMENT DIVISION.
000300       CONFIGURATION SECTION.
000310       SPECIAL-NAMES.
000320           C01 IS TOP-OF-FORM.
000330       INPUT-OUTPUT SECTION.
000340       FILE-CONTROL.
000350           SELECT PRODUCT-INGREDIENT-LINK-FILE
000360               ASSIGN TO PRODLINK-DAT
000370               ORGANIZATION IS SEQUENTIAL.
000380       DATA DIVISION.
000390       FILE SECTION.
000400       FD  PRODUCT-INGREDIENT-LINK-FILE
000410           LABEL RECORDS ARE STANDARD
000420           RECORD CONTAINS 40 CHARACTERS
000430           DATA RECORD IS PRODUCT-INGREDIENT-LINK-RECORD.
000440*
000450       01  PRODUCT-INGREDIENT-LINK-RECORD.
000460           05  LINK-PRODUCT-ID               PIC 9(09).
000470           05  LINK-INGREDIENT-ID            PIC 9(09).
000480           05  LINK-QUANTITY-PER-SERVING     PIC S9(05)V999.
000490           05  FILLER                        PIC X(14).
000500*
000510       WORKING-STORAGE SECTION.
000520       01  FILLER                            PIC X(01).
000530*
000540       PROCEDURE DIVISION.
000550       0000-STUB-EXIT.
000560           STOP RUN.
