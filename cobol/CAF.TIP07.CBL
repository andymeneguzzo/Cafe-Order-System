000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.        CATEGORY-RECORD-LAYOUT.
000030       AUTHOR.        MERIDIAN DATA SVCS.  WRITTEN BY DPT.
000040       INSTALLATION.    MERIDIAN DATA SVCS - BREWPOINT CAFES ACCT.
000050       DATE-WRITTEN.      02/11/91.
000060       DATE-COMPILED.
000070       SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*
000090*****************************************************************
000100*  TARGET TABLE LAYOUT - CAF.TIP07                               *
000110*  MENU CATEGORY MASTER RECORD.  RELATIVE ORGANIZATION, RELATIVE *
000120*  RECORD NUMBER = CAT-ID.  A CATEGORY MAY NEST UNDER ANOTHER    *
000130*  CATEGORY THROUGH CAT-PARENT-ID.  COUNTS ARE REFRESHED NIGHTLY *
000140*  BY THE CATEGORY ROLL-UP RUN (CAF.BAT04).                      *
000150*****************************************************************
000160*
000170*  CHANGE LOG
000180*  --------------------------------------------------------------
000190*  DATE      BY   TICKET      DESCRIPTION
000200*  --------  ---  ----------  ------------------------------------
000210*  02/11/91  DPT  INITIAL     FIRST CUT OF THE CATEGORY MASTER,
000220*                             FLAT LIST ONLY - NO PARENT/CHILD.
000230*  03/03/92  DPT  CR-1263     ADDED CAT-PARENT-ID FOR SUB-MENUS
000240*                             (E.G. "COLD DRINKS > ICED TEA").
000250*  06/17/93  LAS  CR-1358     ADDED CAT-SEASONAL SWITCH FOR THE
000260*                             SUMMER/WINTER MENU SWAP.
000270*  11/09/95  LAS  CR-1401     ADDED CAT-TOTAL-PRODUCT-COUNT AND
000280*                             CAT-ACTIVE-PRODUCT-COUNT SO THE MENU
000290*                             PRINTER STOPS COUNTING PRODUCTS.DAT
000300*                             ITSELF EVERY NIGHT.
000310*  --------------------------------------------------------------
000320*
000330       ENVIRONMENT DIVISION.
000340       CONFIGURATION SECTION.
000350       SPECIAL-NAMES.
000360           C01 IS TOP-OF-FORM.
000370       INPUT-OUTPUT SECTION.
000380       FILE-CONTROL.
000390           SELECT CATEGORY-RECORD-FILE ASSIGN TO CATEGORIES-DAT
000400               ORGANIZATION IS RELATIVE
000410               ACCESS MODE IS RANDOM
000420               RELATIVE KEY IS WS-CAT-REL-KEY.
000430       DATA DIVISION.
000440       FILE SECTION.
000450       FD  CATEGORY-RECORD-FILE
000460           LABEL RECORDS ARE STANDARD
000470           RECORD CONTAINS 355 CHARACTERS
000480           DATA RECORD IS CATEGORY-RECORD.
000490*
000500       01  CATEGORY-RECORD.
000510           05  CAT-ID                        PIC 9(09).
000520           05  CAT-NAME                      PIC X(50).
000530           05  CAT-DESCRIPTION               PIC X(255).
000540           05  CAT-DISPLAY-ORDER             PIC 9(06).
000550           05  CAT-ACTIVE-SW                 PIC X(01).
000560               88  CAT-IS-ACTIVE                 VALUE 'Y'.
000570               88  CAT-IS-INACTIVE               VALUE 'N'.
000580           05  CAT-SHOW-IN-MENU-SW           PIC X(01).
000590               88  CAT-SHOWN-IN-MENU             VALUE 'Y'.
000600           05  CAT-PARENT-ID                 PIC 9(09).
000610           05  CAT-SEASONAL-SW               PIC X(01).
000620               88  CAT-IS-SEASONAL               VALUE 'Y'.
000630           05  CAT-TOTAL-PRODUCT-COUNT       PIC 9(06).
000640           05  CAT-ACTIVE-PRODUCT-COUNT      PIC 9(06).
000650           05  FILLER                        PIC X(11).
000660*
000670       WORKING-STORAGE SECTION.
000680       01  WS-CAT-REL-KEY                    PIC 9(09) COMP.
000690*
000700       PROCEDURE DIVISION.
000710       0000-STUB-EXIT.
000720           STOP RUN.
