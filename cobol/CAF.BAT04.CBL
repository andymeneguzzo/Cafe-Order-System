000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.        CATEGORY-ROLLUP.
000120       AUTHOR.        MERIDIAN DATA SVCS.  WRITTEN BY DPT.
000130       INSTALLATION.    MERIDIAN DATA SVCS - BREWPOINT CAFES ACCT.
000140       DATE-WRITTEN.      02/11/91.
000150       DATE-COMPILED.
000160       SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000170*
000180*****************************************************************
000190*  CAF.BAT04 - NIGHTLY MENU-CATEGORY ROLL-UP RUN.                *
000200*  SWEEPS PRODUCTS.DAT SEQUENTIALLY (BY RELATIVE RECORD NUMBER)  *
000210* AND TALLIES, FOR EACH CAT-ID IT FINDS ON A PRODUCT, THE TOTAL  *
000220*  AND ACTIVE PRODUCT COUNTS IN A WORKING TABLE.  THEN SWEEPS    *
000230*  CATEGORIES.DAT, STORES THE TALLIED COUNTS, BUILDS EACH        *
000240*  CATEGORY'S FULL HIERARCHY PATH NAME BY WALKING CAT-PARENT-ID  *
000250*  BACK TO THE TOP, AND RE-DERIVES THE MENU-VISIBILITY SWITCH.   *
000260*****************************************************************
000270*
000280*  CHANGE LOG
000290*  --------------------------------------------------------------
000300*  DATE      BY   TICKET      DESCRIPTION
000310*  --------  ---  ----------  ------------------------------------
000320*  02/11/91  DPT  INITIAL     FIRST CUT - FLAT CATEGORY LIST, NO
000330*                             PARENT/CHILD, COUNTS ONLY.
000340*  03/03/92  DPT  CR-1263     ADDED THE PATH-NAME BUILD (2100) FOR
000350*                             THE NEW SUB-MENU STRUCTURE.
000360*  06/17/93  LAS  CR-1358     ADDED THE MENU-VISIBILITY SWITCH SO
000370*                             THE MENU PRINTER STOPS EVALUATING
000380*                             THE THREE-WAY RULE ITSELF.
000390*  11/09/95  LAS  CR-1401     COUNTS NOW COME FROM A FULL SWEEP OF
000400*                             PRODUCTS.DAT INSTEAD OF A NIGHTLY
000410*                             HAND-KEYED CARD DECK.
000420*  --------------------------------------------------------------
000430*
000440       ENVIRONMENT DIVISION.
000450       CONFIGURATION SECTION.
000460       SPECIAL-NAMES.
000470           C01 IS TOP-OF-FORM.
000480       INPUT-OUTPUT SECTION.
000490       FILE-CONTROL.
000500           SELECT PRODUCT-RECORD-FILE ASSIGN TO PRODUCTS-DAT
000510               ORGANIZATION IS RELATIVE
000520               ACCESS MODE IS SEQUENTIAL
000530               RELATIVE KEY IS WS-PROD-REL-KEY.
000540           SELECT CATEGORY-RECORD-FILE ASSIGN TO CATEGORIES-DAT
000550               ORGANIZATION IS RELATIVE
000560               ACCESS MODE IS DYNAMIC
000570               RELATIVE KEY IS WS-CAT-REL-KEY.
000580*
000590       DATA DIVISION.
000600       FILE SECTION.
000610       FD  PRODUCT-RECORD-FILE
000620           LABEL RECORDS ARE STANDARD
000630           RECORD CONTAINS 700 CHARACTERS
000640           DATA RECORD IS PRODUCT-RECORD.
000650*
000660       01  PRODUCT-RECORD.
000670           05  PROD-ID                       PIC 9(09).
000680           05  PROD-NAME                     PIC X(100).
000690           05  PROD-DESCRIPTION              PIC X(500).
000700           05  PROD-PRICE                    PIC S9(08)V99.
000710           05  PROD-ACTIVE-SW                PIC X(01).
000720               88  PROD-IS-ACTIVE                VALUE 'Y'.
000730               88  PROD-IS-INACTIVE              VALUE 'N'.
000740           05  PROD-CATEGORY-ID              PIC 9(09).
000750           05  PROD-PREP-TIME                PIC 9(04).
000760           05  PROD-CALORIES                 PIC 9(05).
000770           05  PROD-CONTAINS-ALLERGENS-SW    PIC X(01).
000780           05  PROD-VEGETARIAN-SW            PIC X(01).
000790           05  PROD-VEGAN-SW                 PIC X(01).
000800           05  PROD-GLUTEN-FREE-SW           PIC X(01).
000810           05  PROD-REORDER-THRESHOLD        PIC 9(06).
000820           05  PROD-STOCK-LEVEL              PIC 9(07).
000830           05  PROD-BARCODE                  PIC X(30).
000840           05  FILLER                        PIC X(15).
000850*
000860       FD  CATEGORY-RECORD-FILE
000870           LABEL RECORDS ARE STANDARD
000880           RECORD CONTAINS 355 CHARACTERS
000890           DATA RECORD IS CATEGORY-RECORD.
000900*
000910       01  CATEGORY-RECORD.
000920           05  CAT-ID                        PIC 9(09).
000930           05  CAT-NAME                      PIC X(50).
000940           05  CAT-DESCRIPTION               PIC X(255).
000950           05  CAT-DISPLAY-ORDER             PIC 9(06).
000960           05  CAT-ACTIVE-SW                 PIC X(01).
000970               88  CAT-IS-ACTIVE                 VALUE 'Y'.
000980               88  CAT-IS-INACTIVE               VALUE 'N'.
000990           05  CAT-SHOW-IN-MENU-SW           PIC X(01).
001000               88  CAT-SHOWN-IN-MENU             VALUE 'Y'.
001010           05  CAT-PARENT-ID                 PIC 9(09).
001020           05  CAT-SEASONAL-SW               PIC X(01).
001030               88  CAT-IS-SEASONAL               VALUE 'Y'.
001040           05  CAT-TOTAL-PRODUCT-COUNT       PIC 9(06).
001050           05  CAT-ACTIVE-PRODUCT-COUNT      PIC 9(06).
001060           05  FILLER                        PIC X(11).
001070*
001080       WORKING-STORAGE SECTION.
001090*
001100       01  WS-SWITCHES.
001110           05  WS-PROD-EOF-SW                PIC X(01) VALUE 'N'.
001120               88  WS-PROD-EOF                   VALUE 'Y'.
001130           05  WS-CAT-EOF-SW                 PIC X(01) VALUE 'N'.
001140               88  WS-CAT-EOF                    VALUE 'Y'.
001150           05  WS-CAT-FOUND-SW               PIC X(01) VALUE 'N'.
001160               88  WS-CAT-FOUND                  VALUE 'Y'.
001170           05  WS-PATH-DONE-SW               PIC X(01) VALUE 'N'.
001180               88  WS-PATH-DONE                  VALUE 'Y'.
001190*
001200       01  WS-KEYS.
001210           05  WS-PROD-REL-KEY               PIC 9(09) COMP.
001220           05  WS-CAT-REL-KEY                PIC 9(09) COMP.
001230           05  WS-WALK-REL-KEY               PIC 9(09) COMP.
001240*
001250*  RUNNING TALLY TABLE, ONE ENTRY PER CATEGORY-ID SEEN ON A
001260*  PRODUCT.  SIZED TO THE SAME MAXIMUM RELATIVE-KEY RANGE AS
001270*  CATEGORIES.DAT ITSELF SO A DIRECT-SUBSCRIPT LOOK-UP CAN BE
001280*  USED INSTEAD OF A SEARCH-BY-VALUE ON EVERY PRODUCT READ.
001290       01  WS-TALLY-TABLE.
001300           05  WS-TALLY-ENTRY OCCURS 2000 TIMES
001310                   INDEXED BY WS-TALLY-IDX.
001320               10  WS-TALLY-TOTAL             PIC 9(06) COMP.
001330               10  WS-TALLY-ACTIVE            PIC 9(06) COMP.
001340*
001350* COMBINED VIEW OF ONE TALLY ENTRY - LETS 2000-COUNT-PRODUCTS TEST
001360*  "NO ACTIVITY AT ALL FOR THIS CATEGORY" WITH ONE COMPARE INSTEAD
001370*  OF TWO.
001380       01  WS-TALLY-TABLE-R REDEFINES WS-TALLY-TABLE.
001390           05  WS-TALLY-ENTRY-R OCCURS 2000 TIMES
001400                   INDEXED BY WS-TALLY-COMB-IDX.
001410               10  WS-TALLY-COMBINED          PIC 9(12) COMP.
001420*
001430*  SUB-CATEGORY FLAG TABLE - ONE ENTRY PER CATEGORY-ID, SET 'Y' IF
001440*  A PRE-SCAN OF CATEGORIES.DAT FINDS ANY OTHER CATEGORY RECORD
001450*  CARRYING THIS ID AS ITS CAT-PARENT-ID.  A CHILD CAN LAND ON
001460*  EITHER SIDE OF ITS PARENT IN RELATIVE-RECORD ORDER, SO THIS
001470*  MUST BE A FULL PRE-SCAN, NOT A BY-PRODUCT OF THE MAIN SWEEP.
001480       01  WS-SUBCAT-SW-TABLE.
001490           05  WS-SUBCAT-SW              PIC X(01)
001500                   OCCURS 2000 TIMES INDEXED BY WS-SUBCAT-IDX.
001510       01  WS-HAS-SUBCATS-SW                 PIC X(01) VALUE 'N'.
001520               88  WS-HAS-SUBCATS                VALUE 'Y'.
001530       01  WS-PATH-NAME-WORK                 PIC X(255).
001540       01  WS-PATH-NAME-BUILD                PIC X(255).
001550       01  WS-WALK-DEPTH                     PIC 9(04) COMP.
001560       01  WS-CURRENT-CAT-ID                 PIC 9(09).
001570*
001580*  THE PARENT-CHAIN WALK IN 2100 MUST DO RANDOM READS AGAINST
001590*  CATEGORY-RECORD-FILE, WHICH OVERLAYS THE SAME RECORD AREA THE
001600*  OUTER ROLL-UP IS EDITING.  THE RECORD BEING ROLLED UP IS SAVED
001610*  HERE BEFORE THE WALK AND RESTORED AFTER IT.
001620       01  WS-SAVE-CATEGORY-RECORD           PIC X(355).
001630       01  WS-SAVE-CATEGORY-FIELDS
001640               REDEFINES WS-SAVE-CATEGORY-RECORD.
001650           05  WS-SAVE-CAT-ID                PIC 9(09).
001660           05  WS-SAVE-CAT-NAME              PIC X(50).
001670           05  WS-SAVE-CAT-DESCRIPTION       PIC X(255).
001680           05  WS-SAVE-CAT-DISPLAY-ORDER     PIC 9(06).
001690           05  WS-SAVE-CAT-ACTIVE-SW         PIC X(01).
001700           05  WS-SAVE-CAT-SHOW-IN-MENU-SW   PIC X(01).
001710           05  WS-SAVE-CAT-PARENT-ID         PIC 9(09).
001720           05  WS-SAVE-CAT-SEASONAL-SW       PIC X(01).
001730           05  WS-SAVE-CAT-TOTAL-PROD-COUNT  PIC 9(06).
001740           05  WS-SAVE-CAT-ACTIVE-PROD-COUNT PIC 9(06).
001750           05  FILLER                        PIC X(11).
001760       01  WS-OLD-ACTIVE-PRODUCT-COUNT        PIC 9(06).
001770*
001780*  DISPLAY-ORDER IS KEYED AS BOARD-NUMBER/SLOT-NUMBER (101 MEANS
001790* BOARD 1, SLOT 01) SO THE MENU-BOARD PRINTER KNOWS WHICH PHYSICAL
001800*  BOARD A CATEGORY BELONGS ON.  SPLIT OUT HERE FOR THE CONSOLE
001810*  DIAGNOSTIC IN 2200 ONLY - NOT WRITTEN BACK TO THE MASTER.
001820       01  WS-DISPLAY-ORDER-GROUP.
001830           05  WS-DISPLAY-ORDER-FLAT         PIC 9(06).
001840       01 WS-DISPLAY-ORDER-SPLIT REDEFINES WS-DISPLAY-ORDER-GROUP.
001850           05  WS-DISPLAY-BOARD-NO           PIC 9(03).
001860           05  WS-DISPLAY-SLOT-NO            PIC 9(03).
001870       01  WS-AUDIT-LINE                     PIC X(132).
001880*
001890       01  WS-RUN-COUNTS.
001900           05  WS-PRODUCTS-SCANNED      PIC 9(06) COMP VALUE ZERO.
001910           05  WS-CATEGORIES-ROLLED-UP  PIC 9(06) COMP VALUE ZERO.
001920           05  WS-CATEGORIES-VISIBLE    PIC 9(06) COMP VALUE ZERO.
001930           05  WS-CATEGORIES-W-CHILDREN PIC 9(06) COMP VALUE ZERO.
001940*
001950       01  WS-CONSOLE-MSG                    PIC X(80).
001960*
001970       PROCEDURE DIVISION.
001980*
001990       1000-MAIN-PROCESS.
002000           PERFORM 1100-OPEN-FILES.
002010           PERFORM 1150-CLEAR-TALLY-TABLE
002020               VARYING WS-TALLY-IDX FROM 1 BY 1
002030               UNTIL WS-TALLY-IDX > 2000.
002040           PERFORM 1160-CLEAR-SUBCAT-TABLE
002050               VARYING WS-SUBCAT-IDX FROM 1 BY 1
002060               UNTIL WS-SUBCAT-IDX > 2000.
002070           PERFORM 1200-PRIME-READ-PRODUCT.
002080           PERFORM 2500-TALLY-ONE-PRODUCT THRU 2500-EXIT
002090               UNTIL WS-PROD-EOF.
002100           PERFORM 1320-PRESCAN-PRIME-READ.
002110           PERFORM 2450-PRESCAN-ONE-CATEGORY THRU 2450-EXIT
002120               UNTIL WS-CAT-EOF.
002130           PERFORM 1330-REWIND-CATEGORY-FILE.
002140           PERFORM 1300-PRIME-READ-CATEGORY.
002150           PERFORM 2000-COUNT-PRODUCTS THRU 2000-EXIT
002160               UNTIL WS-CAT-EOF.
002170           MOVE 'CAF.BAT04 COMPLETE - SEE WS-RUN-COUNTS IN DUMP'
002180               TO WS-CONSOLE-MSG.
002190           DISPLAY WS-CONSOLE-MSG UPON CONSOLE.
002200           PERFORM 9000-CLOSE-FILES.
002210           STOP RUN.
002220       1000-EXIT.
002230           EXIT.
002240*
002250       1100-OPEN-FILES.
002260           OPEN INPUT PRODUCT-RECORD-FILE
002270                I-O   CATEGORY-RECORD-FILE.
002280       1100-EXIT.
002290           EXIT.
002300*
002310       1150-CLEAR-TALLY-TABLE.
002320           MOVE ZERO TO WS-TALLY-TOTAL (WS-TALLY-IDX).
002330           MOVE ZERO TO WS-TALLY-ACTIVE (WS-TALLY-IDX).
002340       1150-EXIT.
002350           EXIT.
002360*
002370       1160-CLEAR-SUBCAT-TABLE.
002380           MOVE 'N' TO WS-SUBCAT-SW (WS-SUBCAT-IDX).
002390       1160-EXIT.
002400           EXIT.
002410*
002420       1200-PRIME-READ-PRODUCT.
002430           READ PRODUCT-RECORD-FILE NEXT RECORD
002440               AT END
002450                   MOVE 'Y' TO WS-PROD-EOF-SW
002460                   GO TO 1200-EXIT.
002470       1200-EXIT.
002480           EXIT.
002490*
002500       1300-PRIME-READ-CATEGORY.
002510           READ CATEGORY-RECORD-FILE NEXT RECORD
002520               AT END
002530                   MOVE 'Y' TO WS-CAT-EOF-SW
002540                   GO TO 1300-EXIT.
002550       1300-EXIT.
002560           EXIT.
002570*
002580*  1320/1330 DRIVE A THIRD, SEPARATE SWEEP OF CATEGORIES.DAT MADE
002590*  BEFORE THE REAL PASS 2 BEGINS, SOLELY TO POPULATE THE SUB-
002600*  CATEGORY FLAG TABLE.  A CHILD RECORD CAN SIT BEFORE ITS OWN
002610*  PARENT IN RELATIVE-RECORD ORDER, SO THE FLAG CANNOT BE SET
002620*  AS A BY-PRODUCT OF THE PASS 2 SWEEP - THE WHOLE FILE MUST BE
002630*  WALKED FIRST, THEN RE-STARTED AT THE FRONT FOR PASS 2 ITSELF.
002640       1320-PRESCAN-PRIME-READ.
002650           READ CATEGORY-RECORD-FILE NEXT RECORD
002660               AT END
002670                   MOVE 'Y' TO WS-CAT-EOF-SW
002680                   GO TO 1320-EXIT.
002690       1320-EXIT.
002700           EXIT.
002710*
002720       1330-REWIND-CATEGORY-FILE.
002730           MOVE ZERO TO WS-CAT-REL-KEY.
002740           MOVE 'N' TO WS-CAT-EOF-SW.
002750           START CATEGORY-RECORD-FILE
002760               KEY IS GREATER THAN WS-CAT-REL-KEY
002770               INVALID KEY
002780                   MOVE 'Y' TO WS-CAT-EOF-SW.
002790       1330-EXIT.
002800           EXIT.
002810*
002820*  PASS 1 - BUMP THE WORKING TALLY FOR THIS PRODUCT'S CATEGORY.
002830*  A CATEGORY-ID OF ZERO OR ONE PAST THE TABLE SIZE IS AN ORPHAN
002840*  PRODUCT RECORD AND IS SKIPPED WITH A CONSOLE WARNING.
002850       2500-TALLY-ONE-PRODUCT.
002860           IF PROD-CATEGORY-ID > ZERO
002870               AND PROD-CATEGORY-ID NOT > 2000
002880               ADD 1 TO WS-TALLY-TOTAL (PROD-CATEGORY-ID).
002890           IF PROD-CATEGORY-ID > ZERO
002900               AND PROD-CATEGORY-ID NOT > 2000
002910                   AND PROD-IS-ACTIVE
002920               ADD 1 TO WS-TALLY-ACTIVE (PROD-CATEGORY-ID).
002930           IF PROD-CATEGORY-ID > 2000
002940               MOVE 'PRODUCT WITH CATEGORY-ID OUT OF RANGE'
002950                    TO WS-CONSOLE-MSG
002960               DISPLAY WS-CONSOLE-MSG UPON CONSOLE
002970               DISPLAY PROD-ID UPON CONSOLE.
002980           ADD 1 TO WS-PRODUCTS-SCANNED.
002990           PERFORM 2600-READ-NEXT-PRODUCT THRU 2600-EXIT.
003000       2500-EXIT.
003010           EXIT.
003020*
003030       2600-READ-NEXT-PRODUCT.
003040           READ PRODUCT-RECORD-FILE NEXT RECORD
003050               AT END
003060                   MOVE 'Y' TO WS-PROD-EOF-SW.
003070       2600-EXIT.
003080           EXIT.
003090*
003100*  SUB-CATEGORY PRE-SCAN - FOR THE CURRENT CATEGORY RECORD, IF IT
003110*  CARRIES A PARENT, FLAG THAT PARENT'S TABLE ENTRY AS HAVING AT
003120*  LEAST ONE CHILD.  NO OTHER FIELD ON THIS RECORD IS TOUCHED.
003130       2450-PRESCAN-ONE-CATEGORY.
003140           IF CAT-PARENT-ID > ZERO
003150               AND CAT-PARENT-ID NOT > 2000
003160               MOVE 'Y' TO WS-SUBCAT-SW (CAT-PARENT-ID).
003170           PERFORM 2460-PRESCAN-READ-NEXT THRU 2460-EXIT.
003180       2450-EXIT.
003190           EXIT.
003200*
003210       2460-PRESCAN-READ-NEXT.
003220           READ CATEGORY-RECORD-FILE NEXT RECORD
003230               AT END
003240                   MOVE 'Y' TO WS-CAT-EOF-SW.
003250       2460-EXIT.
003260           EXIT.
003270*
003280*  PASS 2 - STORE THE TALLIED COUNTS ON EACH CATEGORY RECORD,
003290*  BUILD ITS FULL PATH NAME, RE-DERIVE VISIBILITY, REWRITE.
003300       2000-COUNT-PRODUCTS.
003310           MOVE CAT-ID TO WS-CURRENT-CAT-ID.
003320           MOVE CAT-ACTIVE-PRODUCT-COUNT
003330               TO WS-OLD-ACTIVE-PRODUCT-COUNT.
003340           IF WS-TALLY-COMBINED (CAT-ID) = ZERO
003350               MOVE 'CATEGORY HAS NO PRODUCTS LINKED TO IT'
003360                    TO WS-CONSOLE-MSG
003370               DISPLAY WS-CONSOLE-MSG UPON CONSOLE
003380               DISPLAY CAT-ID UPON CONSOLE.
003390           MOVE WS-TALLY-TOTAL (CAT-ID)
003400               TO CAT-TOTAL-PRODUCT-COUNT.
003410           MOVE WS-TALLY-ACTIVE (CAT-ID)
003420               TO CAT-ACTIVE-PRODUCT-COUNT.
003430           MOVE CATEGORY-RECORD TO WS-SAVE-CATEGORY-RECORD.
003440           PERFORM 2100-BUILD-PATH-NAME THRU 2100-EXIT.
003450           MOVE WS-CURRENT-CAT-ID TO WS-CAT-REL-KEY.
003460           READ CATEGORY-RECORD-FILE
003470               INVALID KEY
003480                   MOVE 'PATH WALK LOST THE ROLL-UP RECORD'
003490                        TO WS-CONSOLE-MSG
003500                   DISPLAY WS-CONSOLE-MSG UPON CONSOLE
003510                   DISPLAY WS-CURRENT-CAT-ID UPON CONSOLE.
003520           MOVE WS-SAVE-CATEGORY-RECORD TO CATEGORY-RECORD.
003530           PERFORM 2200-VISIBILITY-CHECK THRU 2200-EXIT.
003540           PERFORM 2250-CHECK-HAS-SUBCATEGORIES THRU 2250-EXIT.
003550           REWRITE CATEGORY-RECORD.
003560           ADD 1 TO WS-CATEGORIES-ROLLED-UP.
003570           PERFORM 2700-READ-NEXT-CATEGORY THRU 2700-EXIT.
003580       2000-EXIT.
003590           EXIT.
003600*
003610*  2100 MAY HAVE STEPPED THE FILE OFF SEQUENCE WITH RANDOM READS
003620*  WHILE WALKING THE PARENT CHAIN, SO THE FILE IS RE-STARTED ON
003630*  THE RECORD JUST ROLLED UP BEFORE THE NEXT SEQUENTIAL READ.
003640       2700-READ-NEXT-CATEGORY.
003650           MOVE WS-CURRENT-CAT-ID TO WS-CAT-REL-KEY.
003660           START CATEGORY-RECORD-FILE
003670               KEY IS GREATER THAN WS-CAT-REL-KEY
003680               INVALID KEY
003690                   MOVE 'Y' TO WS-CAT-EOF-SW
003700                   GO TO 2700-EXIT.
003710           READ CATEGORY-RECORD-FILE NEXT RECORD
003720               AT END
003730                   MOVE 'Y' TO WS-CAT-EOF-SW.
003740       2700-EXIT.
003750           EXIT.
003760*
003770*  FULL-PATH-NAME - TOP-LEVEL CATEGORY (PARENT-ID ZERO) IS JUST
003780*  ITS OWN NAME.  OTHERWISE WALK CAT-PARENT-ID BACK TO THE TOP,
003790*  ONE RANDOM READ PER GENERATION, PREFIXING "PARENT > " AS WE GO.
003800*  THE WALK USES ITS OWN KEY (WS-WALK-REL-KEY) SO IT DOES NOT
003810*  DISTURB THE SEQUENTIAL POSITION THE OUTER 2000 LOOP IS ON.
003820       2100-BUILD-PATH-NAME.
003830           MOVE CAT-NAME TO WS-PATH-NAME-BUILD.
003840           IF CAT-PARENT-ID = ZERO
003850               GO TO 2190-TRACE-PATH-NAME.
003860           MOVE CAT-PARENT-ID TO WS-WALK-REL-KEY.
003870           MOVE 'N' TO WS-PATH-DONE-SW.
003880           MOVE ZERO TO WS-WALK-DEPTH.
003890           PERFORM 2150-WALK-ONE-PARENT THRU 2150-EXIT
003900               UNTIL WS-PATH-DONE
003910                  OR WS-WALK-DEPTH > 25.
003920       2190-TRACE-PATH-NAME.
003930           MOVE SPACES TO WS-AUDIT-LINE.
003940           STRING 'CATEGORY PATH - ' DELIMITED BY SIZE
003950                  WS-PATH-NAME-BUILD DELIMITED BY SPACE
003960               INTO WS-AUDIT-LINE.
003970           DISPLAY WS-AUDIT-LINE.
003980       2100-EXIT.
003990           EXIT.
004000*
004010       2150-WALK-ONE-PARENT.
004020           ADD 1 TO WS-WALK-DEPTH.
004030           MOVE WS-WALK-REL-KEY TO WS-CAT-REL-KEY.
004040           MOVE 'Y' TO WS-CAT-FOUND-SW.
004050           READ CATEGORY-RECORD-FILE
004060               INVALID KEY
004070                   MOVE 'N' TO WS-CAT-FOUND-SW.
004080           IF NOT WS-CAT-FOUND
004090               MOVE 'Y' TO WS-PATH-DONE-SW
004100               GO TO 2150-EXIT.
004110           MOVE SPACES TO WS-PATH-NAME-WORK.
004120           STRING CAT-NAME     DELIMITED BY SPACE
004130                  ' > '        DELIMITED BY SIZE
004140                  WS-PATH-NAME-BUILD DELIMITED BY SPACE
004150               INTO WS-PATH-NAME-WORK.
004160           MOVE WS-PATH-NAME-WORK TO WS-PATH-NAME-BUILD.
004170           IF CAT-PARENT-ID = ZERO
004180               MOVE 'Y' TO WS-PATH-DONE-SW
004190           ELSE
004200               MOVE CAT-PARENT-ID TO WS-WALK-REL-KEY.
004210       2150-EXIT.
004220           EXIT.
004230*
004240*  MENU VISIBILITY = ACTIVE AND SHOWN-IN-MENU AND AT LEAST ONE
004250*  ACTIVE PRODUCT.  THERE IS NO STORED VISIBILITY SWITCH ON THE
004260*  CATEGORY RECORD - THIS DRIVES THE OPERATOR TALLY BELOW ONLY,
004270*  THE MENU PRINTER RE-DERIVES THE SAME RULE FOR ITSELF.
004280       2200-VISIBILITY-CHECK.
004290           IF CAT-IS-ACTIVE AND CAT-SHOWN-IN-MENU
004300                   AND CAT-ACTIVE-PRODUCT-COUNT > ZERO
004310               ADD 1 TO WS-CATEGORIES-VISIBLE.
004320           IF CAT-ACTIVE-PRODUCT-COUNT
004330               NOT = WS-OLD-ACTIVE-PRODUCT-COUNT
004340               MOVE CAT-DISPLAY-ORDER TO WS-DISPLAY-ORDER-FLAT
004350               MOVE 'ACTIVE PRODUCT COUNT CHANGED - BOARD/SLOT'
004360                    TO WS-CONSOLE-MSG
004370               DISPLAY WS-CONSOLE-MSG UPON CONSOLE
004380               DISPLAY WS-DISPLAY-BOARD-NO UPON CONSOLE
004390               DISPLAY WS-DISPLAY-SLOT-NO UPON CONSOLE.
004400       2200-EXIT.
004410           EXIT.
004420*
004430*  HAS-SUB-CATEGORIES = TRUE IF THE PRE-SCAN AT 2450 FOUND ANY
004440*  OTHER CATEGORY RECORD CARRYING THIS ONE AS ITS CAT-PARENT-ID.
004450*  LIKE 2200 ABOVE, THERE IS NO STORED SWITCH FOR THIS ON THE
004460*  CATEGORY RECORD ITSELF - IT DRIVES THE OPERATOR TALLY ONLY.
004470       2250-CHECK-HAS-SUBCATEGORIES.
004480           MOVE 'N' TO WS-HAS-SUBCATS-SW.
004490           IF WS-SUBCAT-SW (CAT-ID) = 'Y'
004500               MOVE 'Y' TO WS-HAS-SUBCATS-SW
004510               ADD 1 TO WS-CATEGORIES-W-CHILDREN.
004520       2250-EXIT.
004530           EXIT.
004540*
004550       9000-CLOSE-FILES.
004560           CLOSE PRODUCT-RECORD-FILE
004570                 CATEGORY-RECORD-FILE.
004580       9000-EXIT.
004590           EXIT.
