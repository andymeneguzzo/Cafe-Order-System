000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.        LOYALTY-RECORD-LAYOUT.
000030       AUTHOR.        MERIDIAN DATA SVCS.  WRITTEN BY JMK.
000040       INSTALLATION.    MERIDIAN DATA SVCS - BREWPOINT CAFES ACCT.
000050       DATE-WRITTEN.      09/02/87.
000060       DATE-COMPILED.
000070       SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*
000090*****************************************************************
000100*  TARGET TABLE LAYOUT - CAF.TIP04                               *
000110*  LOYALTY PROGRAM MEMBERSHIP RECORD, ONE PER ENROLLED CUSTOMER. *
000120*  RELATIVE ORGANIZATION, RELATIVE RECORD NUMBER = LOY-CUSTOMER- *
000130*  ID, SAME KEYING SCHEME AS THE CUSTOMER MASTER (CAF.TIP03).    *
000140*****************************************************************
000150*
000160*  CHANGE LOG
000170*  --------------------------------------------------------------
000180*  DATE      BY   TICKET      DESCRIPTION
000190*  --------  ---  ----------  ------------------------------------
000200*  09/02/87  JMK  INITIAL     FIRST CUT - BRONZE/SILVER/GOLD TIERS
000210*                             ONLY, NO EXPIRATION DATE YET.
000220*  03/03/92  DPT  CR-1261     ADDED PLATINUM TIER AND THE POINTS-
000230*                             EXPIRATION-DATE FIELD (1-YR RULE).
000240*  06/17/93  LAS  CR-1355     ADDED LOY-MEMBER-NUMBER FOR THE NEW
000250*                             PLASTIC CARD PRINT RUN.
000260*  01/08/99  CGW  Y2K-0007 EXPANDED ALL LOYALTY DATES TO CCYYMMDD.
000270*  04/22/03  LAS  CR-1902     ADDED LOY-ELIGIBLE-SPECIAL-OFFERS SO
000280*                             MARKETING CAN FLAG A MEMBER WITHOUT
000290*                             READING THE SUBTOTAL EXTRACT.
000300*  --------------------------------------------------------------
000310*
000320       ENVIRONMENT DIVISION.
000330       CONFIGURATION SECTION.
000340       SPECIAL-NAMES.
000350           C01 IS TOP-OF-FORM.
000360       INPUT-OUTPUT SECTION.
000370       FILE-CONTROL.
000380           SELECT LOYALTY-RECORD-FILE ASSIGN TO LOYALTY-DAT
000390               ORGANIZATION IS RELATIVE
000400               ACCESS MODE IS RANDOM
000410               RELATIVE KEY IS WS-LOY-REL-KEY.
000420       DATA DIVISION.
000430       FILE SECTION.
000440       FD  LOYALTY-RECORD-FILE
000450           LABEL RECORDS ARE STANDARD
000460           RECORD CONTAINS 83 CHARACTERS
000470           DATA RECORD IS LOYALTY-RECORD.
000480*
000490       01  LOYALTY-RECORD.
000500           05  LOY-CUSTOMER-ID               PIC 9(09).
000510           05  LOY-POINTS                    PIC 9(07).
000520           05  LOY-TIER-CDE                  PIC X(10).
000530               88  LOY-TIER-BRONZE               VALUE 'BRONZE'.
000540               88  LOY-TIER-SILVER               VALUE 'SILVER'.
000550               88  LOY-TIER-GOLD                 VALUE 'GOLD'.
000560               88  LOY-TIER-PLATINUM             VALUE 'PLATINUM'.
000570           05  LOY-ENROLLMENT-DATE           PIC 9(08).
000580           05  LOY-LAST-EARNED-DATE          PIC 9(08).
000590           05  LOY-LAST-REDEEMED-DATE        PIC 9(08).
000600           05  LOY-PTS-EXPIRE-GROUP.
000610               10  LOY-PTS-EXPIRE-YYYY.
000620                   15  LOY-PTS-EXPIRE-CC     PIC 9(02).
000630                   15  LOY-PTS-EXPIRE-YY     PIC 9(02).
000640               10  LOY-PTS-EXPIRE-MM         PIC 9(02).
000650               10  LOY-PTS-EXPIRE-DD         PIC 9(02).
000660           05  LOY-POINTS-EXPIRATION-DATE
000670                   REDEFINES LOY-PTS-EXPIRE-GROUP
000680                                             PIC 9(08).
000690           05  LOY-ACTIVE-SW                 PIC X(01).
000700               88  LOY-IS-ACTIVE                 VALUE 'Y'.
000710               88  LOY-IS-INACTIVE               VALUE 'N'.
000720           05  LOY-MEMBER-NUMBER             PIC X(20).
000730           05  LOY-ELIGIBLE-SPECIAL-OFFERS-SW
000740                                             PIC X(01).
000750               88  LOY-ELIGIBLE-FOR-OFFERS       VALUE 'Y'.
000760           05  FILLER                        PIC X(03).
000770*
000780       WORKING-STORAGE SECTION.
000790       01  WS-LOY-REL-KEY                    PIC 9(09) COMP.
000800*
000810       PROCEDURE DIVISION.
000820       0000-STUB-EXIT.
000830           STOP RUN.
