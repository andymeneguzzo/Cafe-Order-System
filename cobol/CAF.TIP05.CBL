000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.        PRODUCT-RECORD-LAYOUT.
000030       AUTHOR.        MERIDIAN DATA SVCS.  WRITTEN BY DPT.
000040       INSTALLATION.    MERIDIAN DATA SVCS - BREWPOINT CAFES ACCT.
000050       DATE-WRITTEN.      02/11/91.
000060       DATE-COMPILED.
000070       SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*
000090*****************************************************************
000100*  TARGET TABLE LAYOUT - CAF.TIP05                               *
000110*  PRODUCT (MENU ITEM) MASTER RECORD.  RELATIVE ORGANIZATION,    *
000120*  RELATIVE RECORD NUMBER = PROD-ID.  DIETARY FLAGS ARE ROLLED   *
000130*  UP NIGHTLY FROM THE INGREDIENT MASTER (CAF.BAT03).            *
000140*****************************************************************
000150*
000160*  CHANGE LOG
000170*  --------------------------------------------------------------
000180*  DATE      BY   TICKET      DESCRIPTION
000190*  --------  ---  ----------  ------------------------------------
000200*  02/11/91  DPT  INITIAL     FIRST CUT OF THE PRODUCT MASTER -
000210*                             PRICE, STOCK, AND CATEGORY ONLY.
000220*  03/03/92  DPT  CR-1262     ADDED PROD-VEGETARIAN, PROD-VEGAN,
000230*                             PROD-GLUTEN-FREE, AND PROD-CONTAINS-
000240*                             ALLERGENS FOR THE NEW DIETARY MENU
000250*                             CARDS - ROLLED UP FROM INGREDIENTS.
000260*  06/17/93  LAS  CR-1356     ADDED PROD-REORDER-THRESHOLD AND
000270*                             PROD-BARCODE FOR THE SCANNER PILOT.
000280*  01/08/99  CGW  Y2K-0007    NO DATE FIELDS ON THIS RECORD - LEFT
000290*                             AS-IS, LOGGED FOR THE Y2K INVENTORY.
000300*  --------------------------------------------------------------
000310*
000320       ENVIRONMENT DIVISION.
000330       CONFIGURATION SECTION.
000340       SPECIAL-NAMES.
000350           C01 IS TOP-OF-FORM.
000360       INPUT-OUTPUT SECTION.
000370       FILE-CONTROL.
000380           SELECT PRODUCT-RECORD-FILE ASSIGN TO PRODUCTS-DAT
000390               ORGANIZATION IS RELATIVE
000400               ACCESS MODE IS RANDOM
000410               RELATIVE KEY IS WS-PROD-REL-KEY.
000420       DATA DIVISION.
000430       FILE SECTION.
000440       FD  PRODUCT-RECORD-FILE
000450           LABEL RECORDS ARE STANDARD
000460           RECORD CONTAINS 700 CHARACTERS
000470           DATA RECORD IS PRODUCT-RECORD.
000480*
000490       01  PRODUCT-RECORD.
000500           05  PROD-ID                       PIC 9(09).
000510           05  PROD-NAME                     PIC X(100).
000520           05  PROD-DESCRIPTION              PIC X(500).
000530           05  PROD-PRICE                    PIC S9(08)V99.
000540           05  PROD-ACTIVE-SW                PIC X(01).
000550               88  PROD-IS-ACTIVE                VALUE 'Y'.
000560               88  PROD-IS-INACTIVE              VALUE 'N'.
000570           05  PROD-CATEGORY-ID              PIC 9(09).
000580           05  PROD-PREP-TIME                PIC 9(04).
000590           05  PROD-CALORIES                 PIC 9(05).
000600           05  PROD-CONTAINS-ALLERGENS-SW    PIC X(01).
000610               88  PROD-HAS-ALLERGENS            VALUE 'Y'.
000620           05  PROD-VEGETARIAN-SW            PIC X(01).
000630               88  PROD-IS-VEGETARIAN            VALUE 'Y'.
000640           05  PROD-VEGAN-SW                 PIC X(01).
000650               88  PROD-IS-VEGAN                 VALUE 'Y'.
000660           05  PROD-GLUTEN-FREE-SW           PIC X(01).
000670               88  PROD-IS-GLUTEN-FREE           VALUE 'Y'.
000680           05  PROD-REORDER-THRESHOLD        PIC 9(06).
000690           05  PROD-STOCK-LEVEL              PIC 9(07).
000700           05  PROD-BARCODE                  PIC X(30).
000710           05  FILLER                        PIC X(15).
000720*
000730       WORKING-STORAGE SECTION.
000740       01  WS-PROD-REL-KEY                   PIC 9(09) COMP.
000750*
000760       PROCEDURE DIVISION.
000770       0000-STUB-EXIT.
000780           STOP RUN.
