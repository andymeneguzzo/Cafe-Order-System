000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.        ORDER-RECORD-LAYOUT.
000030       AUTHOR.        MERIDIAN DATA SVCS.  WRITTEN BY R HALVORSEN.
000040       INSTALLATION.    MERIDIAN DATA SVCS - BREWPOINT CAFES ACCT.
000050       DATE-WRITTEN.      03/14/85.
000060       DATE-COMPILED.
000070       SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*
000090*****************************************************************
000100*  TARGET TABLE LAYOUT - CAF.TIP01                               *
000110*  ORDER TRANSMIT RECORD FOR THE BREWPOINT CAFES SETTLEMENT RUN. *
000120*  ONE RECORD PER ORDER HEADER.  MATCHED AGAINST ORDER-ITEMS.DAT *
000130*  BY ORD-NUMBER DURING THE NIGHTLY SETTLEMENT PASS (CAF.BAT01). *
000140*****************************************************************
000150*
000160*  CHANGE LOG
000170*  --------------------------------------------------------------
000180*  DATE      BY   TICKET      DESCRIPTION
000190*  --------  ---  ----------  ------------------------------------
000200*  03/14/85  RH   INITIAL    FIRST CUT OF THE ORDER TRANSMIT AREA.
000210*  09/02/87  JMK  CR-1042    ADDED ORDER-LEVEL DISCOUNT AMOUNT AND
000220*                             DISCOUNT REASON TEXT FIELDS.
000230*  11/30/90  DPT  CR-1198    ADDED LOYALTY POINTS EARNED/USED PAIR
000240*                             SO SETTLEMENT AND LOYALTY RUNS SHARE
000250*                             ONE TRANSMIT RECORD.
000260*  06/17/93  LAS  CR-1355     WIDENED ORD-NUMBER TO X(20) TO CARRY
000270*                             THE 4-CHAR SEQUENCE SUFFIX.
000280*  01/08/99  CGW  Y2K-0007    EXPANDED ORD-DATE TO CCYYMMDD, ADDED
000290*                             THE CC/YY/MM/DD BREAKOUT GROUP BELOW
000300*                             SO WINDOWED YY LOGIC COMES OUT.
000310*  04/22/03  LAS  CR-1901     ADDED ORD-TABLE-NUMBER AND ORD-TAKE-
000320*                             AWAY FLAG FOR THE DINE-IN REWRITE.
000330*  --------------------------------------------------------------
000340*
000350       ENVIRONMENT DIVISION.
000360       CONFIGURATION SECTION.
000370       SPECIAL-NAMES.
000380           C01 IS TOP-OF-FORM.
000390       INPUT-OUTPUT SECTION.
000400       FILE-CONTROL.
000410           SELECT ORDER-RECORD-FILE ASSIGN TO ORDERS-DAT
000420               ORGANIZATION IS SEQUENTIAL.
000430       DATA DIVISION.
000440       FILE SECTION.
000450       FD  ORDER-RECORD-FILE
000460           LABEL RECORDS ARE STANDARD
000470           RECORD CONTAINS 250 CHARACTERS
000480           DATA RECORD IS ORDER-RECORD.
000490*
000500       01  ORDER-RECORD.
000510           05  ORD-NUMBER                    PIC X(20).
000520           05  ORD-CUSTOMER-ID               PIC 9(09).
000530           05  ORD-DATE-GROUP.
000540               10  ORD-YYYY-DATE.
000550                   15  ORD-CC-DATE           PIC 9(02).
000560                   15  ORD-YY-DATE           PIC 9(02).
000570               10  ORD-MM-DATE               PIC 9(02).
000580               10  ORD-DD-DATE               PIC 9(02).
000590           05  ORD-DATE REDEFINES ORD-DATE-GROUP
000600                                             PIC 9(08).
000610           05  ORD-STATUS-CDE                PIC X(20).
000620               88  ORD-STATUS-CREATED            VALUE 'CREATED'.
000630               88  ORD-STATUS-PAID               VALUE 'PAID'.
000640               88  ORD-STATUS-IN-PREPARATION
000641                   VALUE 'IN_PREPARATION'.
000650               88  ORD-STATUS-READY              VALUE 'READY'.
000660               88  ORD-STATUS-COMPLETED         VALUE 'COMPLETED'.
000670               88  ORD-STATUS-CANCELLED         VALUE 'CANCELLED'.
000680               88  ORD-STATUS-REFUNDED           VALUE 'REFUNDED'.
000690           05  ORD-SUBTOTAL                  PIC S9(08)V99.
000700           05  ORD-TAX-AMOUNT                PIC S9(08)V99.
000710           05  ORD-TOTAL-AMOUNT              PIC S9(08)V99.
000720           05  ORD-DISCOUNT-AMOUNT           PIC S9(08)V99.
000730           05  ORD-DISCOUNT-REASON           PIC X(100).
000740           05  ORD-PAYMENT-METHOD-CDE        PIC X(20).
000750               88  ORD-PAY-CASH                  VALUE 'CASH'.
000760               88  ORD-PAY-CREDIT-CARD        VALUE 'CREDIT_CARD'.
000770               88  ORD-PAY-DEBIT-CARD          VALUE 'DEBIT_CARD'.
000780               88  ORD-PAY-MOBILE-PAYMENT  VALUE 'MOBILE_PAYMENT'.
000790               88  ORD-PAY-LOYALTY-POINTS  VALUE 'LOYALTY_POINTS'.
000800               88  ORD-PAY-GIFT-CARD            VALUE 'GIFT_CARD'.
000810               88  ORD-PAY-BANK-TRANSFER    VALUE 'BANK_TRANSFER'.
000820               88  ORD-PAY-INVOICE               VALUE 'INVOICE'.
000830           05  ORD-TAKEAWAY-SW               PIC X(01).
000840               88  ORD-IS-TAKEAWAY               VALUE 'Y'.
000850               88  ORD-IS-DINE-IN                VALUE 'N'.
000860           05  ORD-TABLE-NUMBER              PIC 9(04).
000870           05  ORD-LOYALTY-PTS-EARNED        PIC 9(06).
000880           05  ORD-LOYALTY-PTS-USED          PIC 9(06).
000890           05  ORD-ITEM-COUNT                PIC 9(04).
000900           05  FILLER                        PIC X(12).
000910*
000920       WORKING-STORAGE SECTION.
000930       01  FILLER                            PIC X(01).
000940*
000950       PROCEDURE DIVISION.
000960       0000-STUB-EXIT.
000970           STOP RUN.
