000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.        INGREDIENT-RECORD-LAYOUT.
000030       AUTHOR.        MERIDIAN DATA SVCS.  WRITTEN BY DPT.
000040       INSTALLATION.    MERIDIAN DATA SVCS - BREWPOINT CAFES ACCT.
000050       DATE-WRITTEN.      03/03/92.
000060       DATE-COMPILED.
000070       SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*
000090*****************************************************************
000100*  TARGET TABLE LAYOUT - CAF.TIP06                               *
000110*  INGREDIENT MASTER RECORD.  RELATIVE ORGANIZATION, RELATIVE    *
000120*  RECORD NUMBER = ING-ID.  STOCK LEVEL AND REORDER THRESHOLD    *
000130*  CARRY 3 DECIMAL PLACES SO KITCHEN CAN TRACK KG/L INGREDIENTS. *
000140*****************************************************************
000150*
000160*  CHANGE LOG
000170*  --------------------------------------------------------------
000180*  DATE      BY   TICKET      DESCRIPTION
000190*  --------  ---  ----------  ------------------------------------
000200*  03/03/92  DPT  INITIAL     FIRST CUT OF THE INGREDIENT MASTER
000210*                             FOR THE DIETARY ROLL-UP PROJECT.
000220*  06/17/93  LAS  CR-1357     ADDED ING-COST-PER-UNIT (4 DECIMALS)
000230*                             SO STOCK VALUE CAN BE COSTED OUT.
000240*  11/09/95  LAS  CR-1400     ADDED ING-LAST-RESTOCKED FOR THE NEW
000250*                             DAYS-SINCE-RESTOCK AGING REPORT.
000260*  01/08/99  CGW  Y2K-0007    EXPANDED ING-LAST-RESTOCKED TO
000270*                             CCYYMMDD.
000280*  --------------------------------------------------------------
000290*
000300       ENVIRONMENT DIVISION.
000310       CONFIGURATION SECTION.
000320       SPECIAL-NAMES.
000330           C01 IS TOP-OF-FORM.
000340       INPUT-OUTPUT SECTION.
000350       FILE-CONTROL.
000360           SELECT INGREDIENT-RECORD-FILE ASSIGN TO INGREDIENTS-DAT
000370               ORGANIZATION IS RELATIVE
000380               ACCESS MODE IS RANDOM
000390               RELATIVE KEY IS WS-ING-REL-KEY.
000400       DATA DIVISION.
000410       FILE SECTION.
000420       FD  INGREDIENT-RECORD-FILE
000430           LABEL RECORDS ARE STANDARD
000440           RECORD CONTAINS 220 CHARACTERS
000450           DATA RECORD IS INGREDIENT-RECORD.
000460*
000470       01  INGREDIENT-RECORD.
000480           05  ING-ID                        PIC 9(09).
000490           05  ING-NAME                      PIC X(100).
000500           05  ING-ALLERGEN-SW               PIC X(01).
000510               88  ING-IS-ALLERGEN               VALUE 'Y'.
000520           05  ING-ALLERGEN-TYPE             PIC X(50).
000530           05  ING-VEGETARIAN-SW             PIC X(01).
000540               88  ING-IS-VEGETARIAN             VALUE 'Y'.
000550           05  ING-VEGAN-SW                  PIC X(01).
000560               88  ING-IS-VEGAN                  VALUE 'Y'.
000570           05  ING-GLUTEN-FREE-SW            PIC X(01).
000580               88  ING-IS-GLUTEN-FREE            VALUE 'Y'.
000590           05  ING-STOCK-LEVEL               PIC S9(07)V999.
000600           05  ING-REORDER-THRESHOLD         PIC S9(07)V999.
000610           05  ING-UNIT-OF-MEASURE-CDE       PIC X(10).
000620               88  ING-UOM-GRAM                  VALUE 'GRAM'.
000630               88  ING-UOM-KILOGRAM              VALUE 'KILOGRAM'.
000640               88  ING-UOM-MILLILITER          VALUE 'MILLILITER'.
000650               88  ING-UOM-LITER                 VALUE 'LITER'.
000660               88  ING-UOM-TEASPOON              VALUE 'TEASPOON'.
000670               88  ING-UOM-TABLESPOON          VALUE 'TABLESPOON'.
000680               88  ING-UOM-OUNCE                 VALUE 'OUNCE'.
000690               88  ING-UOM-POUND                 VALUE 'POUND'.
000700               88  ING-UOM-PIECE                 VALUE 'PIECE'.
000710               88  ING-UOM-CUP                   VALUE 'CUP'.
000720               88  ING-UOM-PINCH                 VALUE 'PINCH'.
000730               88  ING-UOM-EACH                  VALUE 'EACH'.
000740           05  ING-COST-PER-UNIT             PIC S9(06)V9999.
000750           05  ING-LAST-RESTOCKED            PIC 9(08).
000760           05  ING-ACTIVE-SW                 PIC X(01).
000770               88  ING-IS-ACTIVE                 VALUE 'Y'.
000780               88  ING-IS-INACTIVE               VALUE 'N'.
000790           05  FILLER                        PIC X(08).
000800*
000810       WORKING-STORAGE SECTION.
000820       01  WS-ING-REL-KEY                    PIC 9(09) COMP.
000830*
000840       PROCEDURE DIVISION.
000850       0000-STUB-EXIT.
000860           STOP RUN.
