000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.        ORDER-ITEM-RECORD-LAYOUT.
000030       AUTHOR.        MERIDIAN DATA SVCS.  WRITTEN BY R HALVORSEN.
000040       INSTALLATION.    MERIDIAN DATA SVCS - BREWPOINT CAFES ACCT.
000050       DATE-WRITTEN.      03/14/85.
000060       DATE-COMPILED.
000070       SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*
000090*****************************************************************
000100*  TARGET TABLE LAYOUT - CAF.TIP02                               *
000110*  ORDER LINE-ITEM TRANSMIT RECORD.  ONE RECORD PER ITEM ORDERED.*
000120*  GROUPED BY ITEM-ORDER-NUMBER, SAME KEY AS ORDER-RECORD, DURING*
000130*  THE SETTLEMENT PASS (CAF.BAT01).                              *
000140*****************************************************************
000150*
000160*  CHANGE LOG
000170*  --------------------------------------------------------------
000180*  DATE      BY   TICKET      DESCRIPTION
000190*  --------  ---  ----------  ------------------------------------
000200*  03/14/85  RH   INITIAL     FIRST CUT OF THE LINE-ITEM TRANSMIT
000210*                             AREA, MODELED ON THE ORDER HEADER.
000220*  09/02/87  JMK  CR-1042     ADDED ITEM-DISCOUNT-AMOUNT AND ITEM-
000230*                             DISCOUNT-REASON TO MATCH THE ORDER
000240*                             HEADER DISCOUNT FIELDS.
000250*  02/11/91  DPT  CR-1220     ADDED ITEM-PREPARED SWITCH FOR THE
000260*                             KITCHEN TICKET FEED.
000270*  06/17/93  LAS  CR-1355     WIDENED ITEM-ORDER-NUMBER TO X(20)
000280*                             TO MATCH THE ORD-NUMBER SUFFIX.
000290*  --------------------------------------------------------------
000300*
000310       ENVIRONMENT DIVISION.
000320       CONFIGURATION SECTION.
000330       SPECIAL-NAMES.
000340           C01 IS TOP-OF-FORM.
000350       INPUT-OUTPUT SECTION.
000360       FILE-CONTROL.
000370           SELECT ORDER-ITEM-RECORD-FILE ASSIGN TO ORDER-ITEMS-DAT
000380               ORGANIZATION IS SEQUENTIAL.
000390       DATA DIVISION.
000400       FILE SECTION.
000410       FD  ORDER-ITEM-RECORD-FILE
000420           LABEL RECORDS ARE STANDARD
000430           RECORD CONTAINS 365 CHARACTERS
000440           DATA RECORD IS ORDER-ITEM-RECORD.
000450*
000460       01  ORDER-ITEM-RECORD.
000470           05  ITEM-ORDER-NUMBER             PIC X(20).
000480           05  ITEM-PRODUCT-ID               PIC 9(09).
000490           05  ITEM-QUANTITY                 PIC 9(05).
000500           05  ITEM-UNIT-PRICE               PIC S9(08)V99.
000510           05  ITEM-SPECIAL-INSTR            PIC X(255).
000520           05  ITEM-PREPARED-SW              PIC X(01).
000530               88  ITEM-IS-PREPARED              VALUE 'Y'.
000540               88  ITEM-NOT-PREPARED              VALUE 'N'.
000550           05  ITEM-DISCOUNT-AMOUNT          PIC S9(08)V99.
000560           05  ITEM-DISCOUNT-REASON          PIC X(50).
000570           05  FILLER                        PIC X(05).
000580*
000590       WORKING-STORAGE SECTION.
000600       01  FILLER                            PIC X(01).
000610*
000620       PROCEDURE DIVISION.
000630       0000-STUB-EXIT.
000640           STOP RUN.
