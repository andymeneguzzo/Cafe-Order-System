000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.        ORDER-SETTLEMENT.
000030       AUTHOR.        MERIDIAN DATA SVCS.  WRITTEN BY R HALVORSEN.
000040       INSTALLATION.    MERIDIAN DATA SVCS - BREWPOINT CAFES ACCT.
000050       DATE-WRITTEN.      04/02/85.
000060       DATE-COMPILED.
000070       SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*
000090*****************************************************************
000100*  CAF.BAT01 - NIGHTLY ORDER SETTLEMENT RUN.                     *
000110*  MATCHES ORDERS.DAT AGAINST ORDER-ITEMS.DAT BY ORDER NUMBER,   *
000120*  PRICES EACH LINE ITEM, RECOMPUTES THE ORDER SUBTOTAL/TAX/     *
000130*  TOTAL, WRITES THE UPDATED ORDER TO ORDERS-OUT.DAT, PRINTS THE *
000140*  SETTLEMENT REPORT AND ACCUMULATES RUN CONTROL TOTALS.  FEEDS  *
000150*  THE LOYALTY RUN (CAF.BAT02), WHICH READS ORDERS-OUT.DAT NEXT. *
000160*****************************************************************
000170*
000180*  CHANGE LOG
000190*  --------------------------------------------------------------
000200*  DATE      BY   TICKET      DESCRIPTION
000210*  --------  ---  ----------  ------------------------------------
000220*  04/02/85  RH   INITIAL     FIRST CUT - SUBTOTAL/TAX/TOTAL AND
000230*                             THE SETTLEMENT REPORT ONLY.
000240*  09/02/87  JMK  CR-1042     ADDED ORDER-LEVEL AND ITEM-LEVEL
000250*                             DISCOUNT HANDLING (2200/2300/2400
000260*                             AND 3300).
000270*  11/30/90  DPT  CR-1198     ADDED LOYALTY POINTS EARNED/USED
000280*                             PASS-THROUGH TO ORDERS-OUT.DAT FOR
000290*                             THE NEW LOYALTY RUN TO PICK UP.
000300*  06/17/93  LAS  CR-1355    ADDED THE PAYMENT METHOD TABLE (1900)
000310*                             SO ELIGIBILITY FOR LOYALTY POINTS IS
000320*                             DECIDED HERE, NOT HARD-CODED IN THE
000330*                             LOYALTY RUN.
000340*  01/08/99  CGW  Y2K-0007    ORD-DATE NOW CCYYMMDD THROUGHOUT -
000350*                           NO WINDOWING LOGIC NEEDED IN THIS RUN.
000360*  04/22/03  LAS  CR-1901     ADDED THE ORD-NUMBER FALLBACK ASSIGN
000370*                             (3400) FOR ORDERS ARRIVING WITH NO
000380*                             ORDER NUMBER FROM THE POS TERMINALS.
000390*  --------------------------------------------------------------
000400*
000410       ENVIRONMENT DIVISION.
000420       CONFIGURATION SECTION.
000430       SPECIAL-NAMES.
000440           C01 IS TOP-OF-FORM.
000450       INPUT-OUTPUT SECTION.
000460       FILE-CONTROL.
000470           SELECT ORDER-INPUT-FILE ASSIGN TO ORDERS-DAT
000480               ORGANIZATION IS SEQUENTIAL.
000490           SELECT ORDER-ITEM-INPUT-FILE ASSIGN TO ORDER-ITEMS-DAT
000500               ORGANIZATION IS SEQUENTIAL.
000510           SELECT ORDER-OUTPUT-FILE ASSIGN TO ORDERS-OUT-DAT
000520               ORGANIZATION IS SEQUENTIAL.
000530           SELECT SETTLEMENT-REPORT-FILE ASSIGN TO SETTLE-RPT
000540               ORGANIZATION IS LINE SEQUENTIAL.
000550*
000560       DATA DIVISION.
000570       FILE SECTION.
000580       FD  ORDER-INPUT-FILE
000590           LABEL RECORDS ARE STANDARD
000600           RECORD CONTAINS 250 CHARACTERS
000610           DATA RECORD IS ORDER-RECORD-IN.
000620*
000630       01  ORDER-RECORD-IN.
000640           05  ORDI-NUMBER                   PIC X(20).
000650           05  ORDI-CUSTOMER-ID              PIC 9(09).
000660           05  ORDI-DATE-GROUP.
000670               10  ORDI-YYYY-DATE.
000680                   15  ORDI-CC-DATE          PIC 9(02).
000690                   15  ORDI-YY-DATE          PIC 9(02).
000700               10  ORDI-MM-DATE              PIC 9(02).
000710               10  ORDI-DD-DATE              PIC 9(02).
000720           05  ORDI-DATE REDEFINES ORDI-DATE-GROUP
000730                                             PIC 9(08).
000740           05  ORDI-STATUS-CDE               PIC X(20).
000750               88  ORDI-STATUS-CREATED           VALUE 'CREATED'.
000760               88  ORDI-STATUS-PAID              VALUE 'PAID'.
000770               88  ORDI-STATUS-IN-PREP     VALUE 'IN_PREPARATION'.
000780               88  ORDI-STATUS-READY             VALUE 'READY'.
000790               88  ORDI-STATUS-COMPLETED        VALUE 'COMPLETED'.
000800               88  ORDI-STATUS-CANCELLED        VALUE 'CANCELLED'.
000810               88  ORDI-STATUS-REFUNDED          VALUE 'REFUNDED'.
000820           05  ORDI-SUBTOTAL                 PIC S9(08)V99.
000830           05  ORDI-TAX-AMOUNT               PIC S9(08)V99.
000840           05  ORDI-TOTAL-AMOUNT             PIC S9(08)V99.
000850           05  ORDI-DISCOUNT-AMOUNT          PIC S9(08)V99.
000860           05  ORDI-DISCOUNT-REASON          PIC X(100).
000870           05  ORDI-PAYMENT-METHOD-CDE       PIC X(20).
000880               88  ORDI-PAY-CASH                 VALUE 'CASH'.
000890               88  ORDI-PAY-CREDIT-CARD       VALUE 'CREDIT_CARD'.
000900               88  ORDI-PAY-DEBIT-CARD         VALUE 'DEBIT_CARD'.
000910               88  ORDI-PAY-MOBILE-PAYMENT VALUE 'MOBILE_PAYMENT'.
000920               88  ORDI-PAY-LOYALTY-POINTS VALUE 'LOYALTY_POINTS'.
000930               88  ORDI-PAY-GIFT-CARD           VALUE 'GIFT_CARD'.
000940               88  ORDI-PAY-BANK-TRANSFER   VALUE 'BANK_TRANSFER'.
000950               88  ORDI-PAY-INVOICE              VALUE 'INVOICE'.
000960           05  ORDI-TAKEAWAY-SW              PIC X(01).
000970               88  ORDI-IS-TAKEAWAY              VALUE 'Y'.
000980               88  ORDI-IS-DINE-IN               VALUE 'N'.
000990           05  ORDI-TABLE-NUMBER             PIC 9(04).
001000           05  ORDI-LOYALTY-PTS-EARNED       PIC 9(06).
001010           05  ORDI-LOYALTY-PTS-USED         PIC 9(06).
001020           05  ORDI-ITEM-COUNT               PIC 9(04).
001030           05  FILLER                        PIC X(12).
001040*
001050       FD  ORDER-ITEM-INPUT-FILE
001060           LABEL RECORDS ARE STANDARD
001070           RECORD CONTAINS 365 CHARACTERS
001080           DATA RECORD IS ORDER-ITEM-RECORD-IN.
001090*
001100       01  ORDER-ITEM-RECORD-IN.
001110           05  ITMI-ORDER-NUMBER             PIC X(20).
001120           05  ITMI-PRODUCT-ID               PIC 9(09).
001130           05  ITMI-QUANTITY                 PIC 9(05).
001140           05  ITMI-UNIT-PRICE               PIC S9(08)V99.
001150           05  ITMI-SPECIAL-INSTR            PIC X(255).
001160           05  ITMI-PREPARED-SW              PIC X(01).
001170               88  ITMI-IS-PREPARED              VALUE 'Y'.
001180               88  ITMI-NOT-PREPARED              VALUE 'N'.
001190           05  ITMI-DISCOUNT-AMOUNT          PIC S9(08)V99.
001200           05  ITMI-DISCOUNT-REASON          PIC X(50).
001210           05  FILLER                        PIC X(05).
001220*
001230       FD  ORDER-OUTPUT-FILE
001240           LABEL RECORDS ARE STANDARD
001250           RECORD CONTAINS 250 CHARACTERS
001260           DATA RECORD IS ORDER-RECORD-OUT.
001270*
001280       01  ORDER-RECORD-OUT.
001290           05  ORDO-NUMBER                   PIC X(20).
001300           05  ORDO-CUSTOMER-ID              PIC 9(09).
001310           05  ORDO-DATE                     PIC 9(08).
001320           05  ORDO-STATUS-CDE               PIC X(20).
001330           05  ORDO-SUBTOTAL                 PIC S9(08)V99.
001340           05  ORDO-TAX-AMOUNT               PIC S9(08)V99.
001350           05  ORDO-TOTAL-AMOUNT             PIC S9(08)V99.
001360           05  ORDO-DISCOUNT-AMOUNT          PIC S9(08)V99.
001370           05  ORDO-DISCOUNT-REASON          PIC X(100).
001380           05  ORDO-PAYMENT-METHOD-CDE       PIC X(20).
001390           05  ORDO-TAKEAWAY-SW              PIC X(01).
001400           05  ORDO-TABLE-NUMBER             PIC 9(04).
001410           05  ORDO-LOYALTY-PTS-EARNED       PIC 9(06).
001420           05  ORDO-LOYALTY-PTS-USED         PIC 9(06).
001430           05  ORDO-ITEM-COUNT               PIC 9(04).
001440           05  FILLER                        PIC X(12).
001450*
001460       FD  SETTLEMENT-REPORT-FILE
001470           LABEL RECORDS ARE OMITTED
001480           RECORD CONTAINS 134 CHARACTERS
001490           DATA RECORD IS RPT-PRINT-LINE.
001500*
001510       01  RPT-PRINT-LINE                    PIC X(134).
001520*
001530       WORKING-STORAGE SECTION.
001540*
001550*  END-OF-FILE AND MATCH-STATUS SWITCHES.
001560       01  WS-SWITCHES.
001570           05  WS-ORDER-EOF-SW               PIC X(01) VALUE 'N'.
001580               88  WS-ORDER-EOF                  VALUE 'Y'.
001590           05  WS-ITEM-EOF-SW                PIC X(01) VALUE 'N'.
001600               88  WS-ITEM-EOF                   VALUE 'Y'.
001610           05  WS-PAY-FOUND-SW               PIC X(01) VALUE 'N'.
001620               88  WS-PAY-FOUND                  VALUE 'Y'.
001630           05  WS-DISCOUNT-BAD-SW            PIC X(01) VALUE 'N'.
001640               88  WS-DISCOUNT-IS-BAD            VALUE 'Y'.
001641*
001642*  STATUS-FLAG SWITCHES (CR-1972) - THE FOUR DERIVED FLAGS THE
001643*  SETTLEMENT REPORT CARRIES FOR EACH ORDER STATUS, SET IN 3500
001644*  AND PRINTED ON THE DETAIL LINE SO SHIFT SUPERVISORS DO NOT
001645*  HAVE TO RE-DERIVE THEM FROM THE STATUS CODE BY EYE.
001646       01  WS-STATUS-FLAGS.
001647           05  WS-CAN-CANCEL-SW          PIC X(01) VALUE 'N'.
001648               88  WS-CAN-CANCEL             VALUE 'Y'.
001649           05  WS-CAN-REFUND-SW          PIC X(01) VALUE 'N'.
001650               88  WS-CAN-REFUND             VALUE 'Y'.
001651           05  WS-IS-ACTIVE-SW           PIC X(01) VALUE 'N'.
001652               88  WS-IS-ACTIVE              VALUE 'Y'.
001653           05  WS-CAN-PROGRESS-SW        PIC X(01) VALUE 'N'.
001654               88  WS-CAN-PROGRESS           VALUE 'Y'.
001655*
001660*  WORK FIELDS FOR THE CURRENT ORDER BEING SETTLED.
001670       01  WS-CURRENT-ORDER-AREA.
001680           05  WS-ITEM-BASE-AMT          PIC S9(08)V99 VALUE ZERO.
001690           05  WS-ITEM-SUBTOTAL          PIC S9(08)V99 VALUE ZERO.
001700           05  WS-ORDER-SUBTOTAL-ACCUM   PIC S9(08)V99 VALUE ZERO.
001710           05  WS-ORDER-TAX-ACCUM        PIC S9(08)V99 VALUE ZERO.
001720           05  WS-ORDER-TOTAL-ACCUM      PIC S9(08)V99 VALUE ZERO.
001730           05  WS-ORDER-DISC-ACCUM       PIC S9(08)V99 VALUE ZERO.
001740           05  WS-ITEM-COUNT-THIS-ORDER PIC 9(04) COMP VALUE ZERO.
001750           05  WS-TAX-RATE                   PIC V99 VALUE .10.
001760           05  WS-PCT-CODE                   PIC 9(05) VALUE ZERO.
001770*
001780*  RUN-LEVEL CONTROL TOTALS FOR THE SETTLEMENT REPORT.
001790       01  WS-CONTROL-TOTALS.
001800           05  WS-TOTAL-ORDERS          PIC 9(06) COMP VALUE ZERO.
001810           05  WS-TOTAL-ITEMS           PIC 9(06) COMP VALUE ZERO.
001820           05  WS-TOTAL-REVENUE          PIC S9(10)V99 VALUE ZERO.
001830           05  WS-TOTAL-TAX              PIC S9(10)V99 VALUE ZERO.
001840           05  WS-TOTAL-DISCOUNTS        PIC S9(10)V99 VALUE ZERO.
001850*
001860*  ORDER-NUMBER FALLBACK ASSIGN WORK AREA (CR-1901).  A COUNTER-
001870*  DERIVED SUFFIX IS USED IN PLACE OF A RANDOM ONE - THIS SHOP HAS
001880*  NO PLATFORM SERVICE FOR TRUE RANDOM NUMBERS IN A BATCH STEP.
001890       01  WS-ORD-NUMBER-WORK.
001900           05  WS-ORD-NUM-DATE-PART          PIC 9(08).
001910           05  WS-ORD-NUM-DASH               PIC X(01) VALUE '-'.
001920           05  WS-ORD-NUM-SUFFIX.
001930               10  WS-SUFFIX-CHAR        PIC X(01) OCCURS 4 TIMES.
001940       01  WS-ORD-SEQ-CTR             PIC 9(04) COMP VALUE ZERO.
001950       01  WS-SUFFIX-WORK               PIC 9(04) COMP VALUE ZERO.
001960       01  WS-SUFFIX-POS                PIC 9(01) COMP VALUE ZERO.
001970       01  WS-RADIX-TABLE-VALUES.
001980           05  FILLER                        PIC X(36)
001990               VALUE '0123456789ABCDEFGHIJKLMNOPQRSTUVWXY'.
002000       01  WS-RADIX-TABLE REDEFINES WS-RADIX-TABLE-VALUES.
002010           05  WS-RADIX-CHAR            PIC X(01) OCCURS 36 TIMES.
002020       01  WS-RADIX-SUB                 PIC 9(02) COMP VALUE ZERO.
002030*
002040*  PAYMENT METHOD LOOKUP TABLE (CR-1355) - ONE ROW PER METHOD:
002050*  NAME(20) REQUIRES-VALIDATION(1) CAN-OFFLINE(1) ELECTRONIC(1)
002060*  ELIGIBLE-FOR-LOYALTY-POINTS(1).
002070       01  WS-PAY-METHOD-VALUES.
002080           05  FILLER  PIC X(24) VALUE 'CASH                NYNY'.
002090           05  FILLER  PIC X(24) VALUE 'CREDIT_CARD         YNYY'.
002100           05  FILLER  PIC X(24) VALUE 'DEBIT_CARD          YNYY'.
002110           05  FILLER  PIC X(24) VALUE 'MOBILE_PAYMENT      YNYY'.
002120           05  FILLER  PIC X(24) VALUE 'LOYALTY_POINTS      YNYN'.
002130           05  FILLER  PIC X(24) VALUE 'GIFT_CARD           YNYY'.
002140           05  FILLER  PIC X(24) VALUE 'BANK_TRANSFER       YNYY'.
002150           05  FILLER  PIC X(24) VALUE 'INVOICE             NNYY'.
002160       01  WS-PAY-METHOD-TABLE REDEFINES WS-PAY-METHOD-VALUES.
002170           05  WS-PAY-ENTRY OCCURS 8 TIMES.
002180               10  WS-PAY-NAME                PIC X(20).
002190               10  WS-PAY-REQ-VALIDATION-SW   PIC X(01).
002200                   88  WS-PAY-REQUIRES-VALID      VALUE 'Y'.
002210               10  WS-PAY-CAN-OFFLINE-SW      PIC X(01).
002220                   88  WS-PAY-OFFLINE-OK          VALUE 'Y'.
002230               10  WS-PAY-ELECTRONIC-SW       PIC X(01).
002240                   88  WS-PAY-IS-ELECTRONIC       VALUE 'Y'.
002250               10  WS-PAY-LOYALTY-ELIG-SW     PIC X(01).
002260                   88  WS-PAY-EARNS-LOYALTY       VALUE 'Y'.
002270       01  WS-PAY-SUB                   PIC 9(02) COMP VALUE ZERO.
002280*
002290*  ONE SHARED WORKING AREA FOR BOTH REPORT LINES - THE TOTAL LINE
002300*  REDEFINES THE DETAIL LINE THE SAME WAY THE MASTER RECORDS ON
002310*  THIS SYSTEM CARRY ALTERNATE VIEWS OF ONE AREA.
002320       01  WS-DETAIL-LINE.
002330           05  WS-DTL-ORDER-NUMBER           PIC X(20).
002340           05  FILLER                       PIC X(01) VALUE SPACE.
002350           05  WS-DTL-CUSTOMER-ID            PIC 9(09).
002360           05  FILLER                       PIC X(01) VALUE SPACE.
002370           05  WS-DTL-ITEM-COUNT             PIC 9(04).
002380           05  FILLER                       PIC X(01) VALUE SPACE.
002390           05  WS-DTL-SUBTOTAL               PIC -(8)9.99.
002400           05  FILLER                       PIC X(01) VALUE SPACE.
002410           05  WS-DTL-TAX                    PIC -(8)9.99.
002420           05  FILLER                       PIC X(01) VALUE SPACE.
002430           05  WS-DTL-DISCOUNT               PIC -(8)9.99.
002440           05  FILLER                       PIC X(01) VALUE SPACE.
002450           05  WS-DTL-TOTAL                  PIC -(8)9.99.
002460           05  FILLER                       PIC X(01) VALUE SPACE.
002470           05  WS-DTL-STATUS                 PIC X(20).
002480           05  FILLER                       PIC X(26) VALUE SPACE.
002490       01  WS-TOTAL-LINE REDEFINES WS-DETAIL-LINE.
002500           05  FILLER                        PIC X(01).
002510           05  WS-TOT-LIT-ORDERS             PIC X(14).
002520           05  WS-TOT-ORDERS                 PIC 9(06).
002530           05  FILLER                        PIC X(03).
002540           05  WS-TOT-LIT-ITEMS              PIC X(13).
002550           05  WS-TOT-ITEMS                  PIC 9(06).
002560           05  FILLER                        PIC X(03).
002570           05  WS-TOT-LIT-REVENUE            PIC X(15).
002580           05  WS-TOT-REVENUE                PIC -(9)9.99.
002590           05  FILLER                        PIC X(03).
002600           05  WS-TOT-LIT-TAX                PIC X(11).
002610           05  WS-TOT-TAX                    PIC -(9)9.99.
002620           05  FILLER                        PIC X(03).
002630           05  WS-TOT-LIT-DISCOUNTS          PIC X(17).
002640           05  WS-TOT-DISCOUNTS              PIC -(9)9.99.
002650*
002660       PROCEDURE DIVISION.
002670*
002680       1000-MAIN-PROCESS.
002690           PERFORM 1100-OPEN-FILES.
002700           PERFORM 1200-PRIME-READ-ORDER.
002710           PERFORM 1300-PRIME-READ-ITEM.
002720           PERFORM 2000-PROCESS-ONE-ORDER THRU 2000-EXIT
002730               UNTIL WS-ORDER-EOF.
002740           PERFORM 4100-WRITE-TOTAL-LINE.
002750           PERFORM 9000-CLOSE-FILES.
002760           STOP RUN.
002770       1000-EXIT.
002780           EXIT.
002790*
002800       1100-OPEN-FILES.
002810           OPEN INPUT ORDER-INPUT-FILE
002820                INPUT ORDER-ITEM-INPUT-FILE
002830                OUTPUT ORDER-OUTPUT-FILE
002840                OUTPUT SETTLEMENT-REPORT-FILE.
002850       1100-EXIT.
002860           EXIT.
002870*
002880       1200-PRIME-READ-ORDER.
002890           READ ORDER-INPUT-FILE
002900               AT END
002910                   MOVE 'Y' TO WS-ORDER-EOF-SW
002920                   GO TO 1200-EXIT.
002930       1200-EXIT.
002940           EXIT.
002950*
002960       1300-PRIME-READ-ITEM.
002970           READ ORDER-ITEM-INPUT-FILE
002980               AT END
002990                   MOVE 'Y' TO WS-ITEM-EOF-SW
003000                   GO TO 1300-EXIT.
003010       1300-EXIT.
003020           EXIT.
003030*
003040       1900-LOOKUP-PAYMENT-METHOD.
003050           MOVE 'N' TO WS-PAY-FOUND-SW.
003060           MOVE 1 TO WS-PAY-SUB.
003070           PERFORM 1950-SCAN-PAY-TABLE THRU 1950-EXIT
003080               UNTIL WS-PAY-SUB > 8 OR WS-PAY-FOUND.
003090       1900-EXIT.
003100           EXIT.
003110*
003120       1950-SCAN-PAY-TABLE.
003130           IF ORDI-PAYMENT-METHOD-CDE = WS-PAY-NAME (WS-PAY-SUB)
003140               MOVE 'Y' TO WS-PAY-FOUND-SW
003150           ELSE
003160               ADD 1 TO WS-PAY-SUB.
003170       1950-EXIT.
003180           EXIT.
003190*
003200       2000-PROCESS-ONE-ORDER.
003210           MOVE ZERO TO WS-ORDER-SUBTOTAL-ACCUM
003220                        WS-ORDER-TAX-ACCUM
003230                        WS-ORDER-TOTAL-ACCUM
003240                        WS-ORDER-DISC-ACCUM.
003250           MOVE ZERO TO WS-ITEM-COUNT-THIS-ORDER.
003260           IF ORDI-NUMBER = SPACES
003270               PERFORM 3400-ASSIGN-ORDER-NUMBER.
003280           PERFORM 3500-EVALUATE-STATUS-FLAGS.
003290           PERFORM 1900-LOOKUP-PAYMENT-METHOD.
003300           PERFORM 2100-PRICE-ITEM THRU 2100-EXIT
003310               UNTIL WS-ITEM-EOF
003320                  OR ITMI-ORDER-NUMBER NOT = ORDI-NUMBER.
003330           PERFORM 3000-ACCUMULATE-ORDER THRU 3000-EXIT.
003340           PERFORM 2050-BUILD-OUT-ORDER-RECORD.
003350           WRITE ORDER-RECORD-OUT.
003360           PERFORM 4000-WRITE-DETAIL-LINE.
003370           ADD 1 TO WS-TOTAL-ORDERS.
003380           PERFORM 2600-READ-NEXT-ORDER.
003390       2000-EXIT.
003400           EXIT.
003410*
003420       2050-BUILD-OUT-ORDER-RECORD.
003430           MOVE SPACES                   TO ORDER-RECORD-OUT.
003440           MOVE ORDI-NUMBER              TO ORDO-NUMBER.
003450           MOVE ORDI-CUSTOMER-ID         TO ORDO-CUSTOMER-ID.
003460           MOVE ORDI-DATE                TO ORDO-DATE.
003470           MOVE ORDI-STATUS-CDE          TO ORDO-STATUS-CDE.
003480           MOVE WS-ORDER-SUBTOTAL-ACCUM  TO ORDO-SUBTOTAL.
003490           MOVE WS-ORDER-TAX-ACCUM       TO ORDO-TAX-AMOUNT.
003500           MOVE WS-ORDER-TOTAL-ACCUM     TO ORDO-TOTAL-AMOUNT.
003510           MOVE WS-ORDER-DISC-ACCUM      TO ORDO-DISCOUNT-AMOUNT.
003520           MOVE ORDI-DISCOUNT-REASON     TO ORDO-DISCOUNT-REASON.
003530           MOVE ORDI-PAYMENT-METHOD-CDE
003531               TO ORDO-PAYMENT-METHOD-CDE.
003540           MOVE ORDI-TAKEAWAY-SW         TO ORDO-TAKEAWAY-SW.
003550           MOVE ORDI-TABLE-NUMBER        TO ORDO-TABLE-NUMBER.
003560           MOVE ORDI-LOYALTY-PTS-EARNED
003561               TO ORDO-LOYALTY-PTS-EARNED.
003570           MOVE ORDI-LOYALTY-PTS-USED    TO ORDO-LOYALTY-PTS-USED.
003580           MOVE WS-ITEM-COUNT-THIS-ORDER TO ORDO-ITEM-COUNT.
003590       2050-EXIT.
003600           EXIT.
003610*
003620       2100-PRICE-ITEM.
003630           COMPUTE WS-ITEM-BASE-AMT =
003640               ITMI-UNIT-PRICE * ITMI-QUANTITY.
003650           MOVE 'N' TO WS-DISCOUNT-BAD-SW.
003660           IF ITMI-DISCOUNT-REASON (1:3) = 'PCT'
003670               PERFORM 2200-APPLY-ITEM-PCT-DISCOUNT
003680           ELSE
003690               PERFORM 2300-APPLY-ITEM-FIXED-DISCOUNT.
003700           IF WS-DISCOUNT-IS-BAD
003710               PERFORM 2400-REMOVE-ITEM-DISCOUNT.
003720           COMPUTE WS-ITEM-SUBTOTAL =
003730               WS-ITEM-BASE-AMT - ITMI-DISCOUNT-AMOUNT.
003740           ADD WS-ITEM-SUBTOTAL TO WS-ORDER-SUBTOTAL-ACCUM.
003750           ADD ITMI-DISCOUNT-AMOUNT TO WS-ORDER-DISC-ACCUM.
003760           ADD 1 TO WS-ITEM-COUNT-THIS-ORDER.
003770           ADD 1 TO WS-TOTAL-ITEMS.
003780           PERFORM 2500-READ-NEXT-ITEM.
003790       2100-EXIT.
003800           EXIT.
003810*
003820       2200-APPLY-ITEM-PCT-DISCOUNT.
003830           MOVE ITMI-DISCOUNT-REASON (5:5) TO WS-PCT-CODE.
003840           IF WS-PCT-CODE = ZERO OR WS-PCT-CODE > 10000
003850               MOVE 'Y' TO WS-DISCOUNT-BAD-SW
003860           ELSE
003870               COMPUTE ITMI-DISCOUNT-AMOUNT ROUNDED =
003880                   WS-ITEM-BASE-AMT * WS-PCT-CODE / 10000.
003890       2200-EXIT.
003900           EXIT.
003910*
003920       2300-APPLY-ITEM-FIXED-DISCOUNT.
003930           IF ITMI-DISCOUNT-AMOUNT > WS-ITEM-BASE-AMT
003940               MOVE 'Y' TO WS-DISCOUNT-BAD-SW.
003950       2300-EXIT.
003960           EXIT.
003970*
003980       2400-REMOVE-ITEM-DISCOUNT.
003990           MOVE ZERO   TO ITMI-DISCOUNT-AMOUNT.
004000           MOVE SPACES TO ITMI-DISCOUNT-REASON.
004010       2400-EXIT.
004020           EXIT.
004030*
004040       2500-READ-NEXT-ITEM.
004050           READ ORDER-ITEM-INPUT-FILE
004060               AT END
004070                   MOVE 'Y' TO WS-ITEM-EOF-SW.
004080       2500-EXIT.
004090           EXIT.
004100*
004110       2600-READ-NEXT-ORDER.
004120           READ ORDER-INPUT-FILE
004130               AT END
004140                   MOVE 'Y' TO WS-ORDER-EOF-SW.
004150       2600-EXIT.
004160           EXIT.
004170*
004180       3000-ACCUMULATE-ORDER.
004190           PERFORM 3100-COMPUTE-TAX.
004200           IF ORDI-DISCOUNT-AMOUNT > ZERO
004210                   OR ORDI-DISCOUNT-REASON (1:3) = 'PCT'
004220               PERFORM 3300-APPLY-ORDER-DISCOUNT
004230           ELSE
004240               MOVE ZERO TO WS-ORDER-DISC-ACCUM.
004250           PERFORM 3200-COMPUTE-TOTAL.
004260           ADD WS-ORDER-TOTAL-ACCUM  TO WS-TOTAL-REVENUE.
004270           ADD WS-ORDER-TAX-ACCUM    TO WS-TOTAL-TAX.
004280           ADD WS-ORDER-DISC-ACCUM   TO WS-TOTAL-DISCOUNTS.
004290       3000-EXIT.
004300           EXIT.
004310*
004320       3100-COMPUTE-TAX.
004330           COMPUTE WS-ORDER-TAX-ACCUM ROUNDED =
004340               WS-ORDER-SUBTOTAL-ACCUM * WS-TAX-RATE.
004350       3100-EXIT.
004360           EXIT.
004370*
004380       3200-COMPUTE-TOTAL.
004390           COMPUTE WS-ORDER-TOTAL-ACCUM =
004400               WS-ORDER-SUBTOTAL-ACCUM + WS-ORDER-TAX-ACCUM
004410                   - WS-ORDER-DISC-ACCUM.
004420       3200-EXIT.
004430           EXIT.
004440*
004450       3300-APPLY-ORDER-DISCOUNT.
004460           IF ORDI-DISCOUNT-REASON (1:3) = 'PCT'
004470               MOVE ORDI-DISCOUNT-REASON (5:5) TO WS-PCT-CODE
004480               IF WS-PCT-CODE = ZERO OR WS-PCT-CODE > 10000
004490                   MOVE ZERO TO WS-ORDER-DISC-ACCUM
004500               ELSE
004510                   COMPUTE WS-ORDER-DISC-ACCUM ROUNDED =
004520                       WS-ORDER-SUBTOTAL-ACCUM * WS-PCT-CODE
004521                           / 10000
004530           ELSE
004540               MOVE ORDI-DISCOUNT-AMOUNT TO WS-ORDER-DISC-ACCUM.
004550       3300-EXIT.
004560           EXIT.
004570*
004580       3400-ASSIGN-ORDER-NUMBER.
004590           MOVE ORDI-DATE TO WS-ORD-NUM-DATE-PART.
004600           ADD 1 TO WS-ORD-SEQ-CTR.
004610           MOVE WS-ORD-SEQ-CTR TO WS-SUFFIX-WORK.
004620           MOVE 4 TO WS-SUFFIX-POS.
004630           PERFORM 3450-ENCODE-SUFFIX-DIGIT THRU 3450-EXIT
004640               UNTIL WS-SUFFIX-POS = ZERO.
004650           MOVE WS-ORD-NUMBER-WORK TO ORDI-NUMBER (1:13).
004660       3400-EXIT.
004670           EXIT.
004680*
004690       3450-ENCODE-SUFFIX-DIGIT.
004700           DIVIDE WS-SUFFIX-WORK BY 36 GIVING WS-SUFFIX-WORK
004710               REMAINDER WS-RADIX-SUB.
004720           ADD 1 TO WS-RADIX-SUB.
004730           MOVE WS-RADIX-CHAR (WS-RADIX-SUB)
004740               TO WS-SUFFIX-CHAR (WS-SUFFIX-POS).
004750           SUBTRACT 1 FROM WS-SUFFIX-POS.
004760       3450-EXIT.
004770           EXIT.
004780*
004781*  CAN-CANCEL/CAN-REFUND/IS-ACTIVE/CAN-PROGRESS ARE COMPUTED HERE
004782*  BUT NOT CARRIED ONTO THE SETTLEMENT DETAIL LINE - THE REPORT'S
004783*  COLUMN LIST IS A FIXED CONTRACT AND HAS NO ROOM FOR THEM.  THE
004784*  SWITCHES ARE LEFT SET IN WS-STATUS-FLAGS FOR WHATEVER PROGRAM
004785*  NEXT NEEDS THE DERIVED VALUE (E.G. A COUNTER-DISPLAY FEED).
004790       3500-EVALUATE-STATUS-FLAGS.
004800           IF ORDI-STATUS-CDE = SPACES
004810               MOVE 'CREATED' TO ORDI-STATUS-CDE.
004811           MOVE 'Y' TO WS-CAN-CANCEL-SW.
004812           IF ORDI-STATUS-CANCELLED OR ORDI-STATUS-COMPLETED
004813                   OR ORDI-STATUS-REFUNDED
004814               MOVE 'N' TO WS-CAN-CANCEL-SW.
004815           MOVE 'Y' TO WS-CAN-REFUND-SW.
004816           IF ORDI-STATUS-CREATED OR ORDI-STATUS-REFUNDED
004817               MOVE 'N' TO WS-CAN-REFUND-SW.
004818           MOVE 'Y' TO WS-IS-ACTIVE-SW.
004819           IF ORDI-STATUS-COMPLETED OR ORDI-STATUS-CANCELLED
004820                   OR ORDI-STATUS-REFUNDED
004821               MOVE 'N' TO WS-IS-ACTIVE-SW.
004822           MOVE WS-IS-ACTIVE-SW TO WS-CAN-PROGRESS-SW.
004823       3500-EXIT.
004824           EXIT.
004825*
004826*  NEXT-STATUS - NOT CALLED BY THIS RUN.  THE SETTLEMENT PASS
004827*  REPORTS THE STATUS THE POS REGISTER FEED ALREADY SET; IT DOES
004828*  NOT DRIVE THE KITCHEN WORKFLOW FORWARD.  CARRIED HERE AS THE
004829*  ONE PLACE THE LIFECYCLE-ADVANCE RULE IS WRITTEN DOWN FOR THE
004830*  NEXT PROGRAM THAT NEEDS IT (E.G. THE KITCHEN-DISPLAY FEED).
004850       3600-NEXT-STATUS.
004860           IF ORDI-STATUS-CREATED
004870               MOVE 'PAID' TO ORDI-STATUS-CDE
004880           ELSE IF ORDI-STATUS-PAID
004890               MOVE 'IN_PREPARATION' TO ORDI-STATUS-CDE
004900           ELSE IF ORDI-STATUS-IN-PREP
004910               MOVE 'READY' TO ORDI-STATUS-CDE
004920           ELSE IF ORDI-STATUS-READY
004930               MOVE 'COMPLETED' TO ORDI-STATUS-CDE.
004940       3600-EXIT.
004950           EXIT.
004960*
004970       4000-WRITE-DETAIL-LINE.
004980           MOVE SPACES                   TO WS-DETAIL-LINE.
004990           MOVE ORDI-NUMBER              TO WS-DTL-ORDER-NUMBER.
005000           MOVE ORDI-CUSTOMER-ID         TO WS-DTL-CUSTOMER-ID.
005010           MOVE WS-ITEM-COUNT-THIS-ORDER TO WS-DTL-ITEM-COUNT.
005020           MOVE WS-ORDER-SUBTOTAL-ACCUM  TO WS-DTL-SUBTOTAL.
005030           MOVE WS-ORDER-TAX-ACCUM       TO WS-DTL-TAX.
005040           MOVE WS-ORDER-DISC-ACCUM      TO WS-DTL-DISCOUNT.
005050           MOVE WS-ORDER-TOTAL-ACCUM     TO WS-DTL-TOTAL.
005060           MOVE ORDI-STATUS-CDE          TO WS-DTL-STATUS.
005070           MOVE WS-DETAIL-LINE           TO RPT-PRINT-LINE.
005080           WRITE RPT-PRINT-LINE.
005090       4000-EXIT.
005100           EXIT.
005110*
005120       4100-WRITE-TOTAL-LINE.
005130           MOVE SPACES              TO WS-TOTAL-LINE.
005140           MOVE 'TOTAL ORDERS: '    TO WS-TOT-LIT-ORDERS.
005150           MOVE 'TOTAL ITEMS: '     TO WS-TOT-LIT-ITEMS.
005160           MOVE 'TOTAL REVENUE: '   TO WS-TOT-LIT-REVENUE.
005170           MOVE 'TOTAL TAX: '       TO WS-TOT-LIT-TAX.
005180           MOVE 'TOTAL DISCOUNTS: ' TO WS-TOT-LIT-DISCOUNTS.
005190           MOVE WS-TOTAL-ORDERS     TO WS-TOT-ORDERS.
005200           MOVE WS-TOTAL-ITEMS      TO WS-TOT-ITEMS.
005210           MOVE WS-TOTAL-REVENUE    TO WS-TOT-REVENUE.
005220           MOVE WS-TOTAL-TAX        TO WS-TOT-TAX.
005230           MOVE WS-TOTAL-DISCOUNTS  TO WS-TOT-DISCOUNTS.
005240           MOVE WS-TOTAL-LINE       TO RPT-PRINT-LINE.
005250           WRITE RPT-PRINT-LINE.
005260       4100-EXIT.
005270           EXIT.
005280*
005290       9000-CLOSE-FILES.
005300           CLOSE ORDER-INPUT-FILE
005310                 ORDER-ITEM-INPUT-FILE
005320                 ORDER-OUTPUT-FILE
005330                 SETTLEMENT-REPORT-FILE.
005340       9000-EXIT.
005350           EXIT.
