000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.        LOYALTY-ACCOUNTING.
000030       AUTHOR.        MERIDIAN DATA SVCS.  WRITTEN BY JMK.
000040       INSTALLATION.    MERIDIAN DATA SVCS - BREWPOINT CAFES ACCT.
000050       DATE-WRITTEN.      09/15/87.
000060       DATE-COMPILED.
000070       SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000080*
000090*****************************************************************
000100*  CAF.BAT02 - NIGHTLY LOYALTY ACCOUNTING RUN.                   *
000110*  READS THE SETTLED ORDERS FROM ORDERS-OUT.DAT (CAF.BAT01'S     *
000120*  OUTPUT), POSTS POINTS EARNED OR REDEEMED AGAINST EACH         *
000130*  CUSTOMER'S LOYALTY RECORD, RE-EVALUATES TIER, ENROLLS FIRST-  *
000140*  TIME CUSTOMERS, FLAGS BIRTHDAY SPECIALS, AND BUMPS THE        *
000150*  CUSTOMER MASTER'S LIFETIME ORDER COUNT.  THE ORDER'S OWN DATE *
000160*  IS USED AS THE POSTING DATE THROUGHOUT - THIS IS AN OVERNIGHT *
000170*  BATCH STEP, NOT AN ON-LINE ONE, SO THERE IS NO "TODAY" OTHER  *
000180*  THAN THE DATE ON THE TRANSACTION BEING POSTED.                *
000190*****************************************************************
000200*
000210*  CHANGE LOG
000220*  --------------------------------------------------------------
000230*  DATE      BY   TICKET      DESCRIPTION
000240*  --------  ---  ----------  ------------------------------------
000250*  09/15/87  JMK  INITIAL     FIRST CUT - POINTS EARNED ONLY, NO
000260*                             REDEMPTION, NO TIER TABLE YET.
000270*  03/03/92  DPT  CR-1261    ADDED REDEMPTION (2100), THE PLATINUM
000280*                             TIER, AND THE EXPIRATION-DATE STAMP.
000290*  06/17/93  LAS  CR-1355    ADDED FIRST-TIME ENROLLMENT (1800) SO
000300*                           THE RUN NO LONGER ABENDS ON A CUSTOMER
000310*                             WITH NO LOYALTY.DAT RECORD YET.
000320*  11/09/95  LAS  CR-1402     ADDED THE BIRTHDAY CHECK (1850) FOR
000330*                             THE NEW BIRTHDAY-SPECIAL MAILING.
000340*  01/08/99  CGW  Y2K-0007    ALL DATE COMPARES NOW CCYYMMDD - THE
000350*                            OLD YY-ONLY BIRTHDAY COMPARE IS GONE.
000360*  --------------------------------------------------------------
000370*
000380       ENVIRONMENT DIVISION.
000390       CONFIGURATION SECTION.
000400       SPECIAL-NAMES.
000410           C01 IS TOP-OF-FORM.
000420       INPUT-OUTPUT SECTION.
000430       FILE-CONTROL.
000440           SELECT ORDER-INPUT-FILE ASSIGN TO ORDERS-OUT-DAT
000450               ORGANIZATION IS SEQUENTIAL.
000460           SELECT CUSTOMER-RECORD-FILE ASSIGN TO CUSTOMERS-DAT
000470               ORGANIZATION IS RELATIVE
000480               ACCESS MODE IS RANDOM
000490               RELATIVE KEY IS WS-CUST-REL-KEY.
000500           SELECT LOYALTY-RECORD-FILE ASSIGN TO LOYALTY-DAT
000510               ORGANIZATION IS RELATIVE
000520               ACCESS MODE IS RANDOM
000530               RELATIVE KEY IS WS-LOY-REL-KEY.
000540           SELECT LOYALTY-OUTPUT-FILE ASSIGN TO LOYALTY-OUT-DAT
000550               ORGANIZATION IS SEQUENTIAL.
000560*
000570       DATA DIVISION.
000580       FILE SECTION.
000590       FD  ORDER-INPUT-FILE
000600           LABEL RECORDS ARE STANDARD
000610           RECORD CONTAINS 250 CHARACTERS
000620           DATA RECORD IS ORDER-RECORD-IN.
000630*
000640       01  ORDER-RECORD-IN.
000650           05  ORDR-NUMBER                   PIC X(20).
000660           05  ORDR-CUSTOMER-ID              PIC 9(09).
000670           05  ORDR-DATE-GROUP.
000680               10  ORDR-YYYY-DATE.
000690                   15  ORDR-CC-DATE          PIC 9(02).
000700                   15  ORDR-YY-DATE          PIC 9(02).
000710               10  ORDR-MM-DATE              PIC 9(02).
000720               10  ORDR-DD-DATE              PIC 9(02).
000730           05  ORDR-DATE REDEFINES ORDR-DATE-GROUP
000740                                             PIC 9(08).
000750           05  ORDR-STATUS-CDE               PIC X(20).
000760           05  ORDR-SUBTOTAL                 PIC S9(08)V99.
000770           05  ORDR-TAX-AMOUNT               PIC S9(08)V99.
000780           05  ORDR-TOTAL-AMOUNT             PIC S9(08)V99.
000790           05  ORDR-DISCOUNT-AMOUNT          PIC S9(08)V99.
000800           05  ORDR-DISCOUNT-REASON          PIC X(100).
000810           05  ORDR-PAYMENT-METHOD-CDE       PIC X(20).
000820               88  ORDR-PAY-LOYALTY-POINTS VALUE 'LOYALTY_POINTS'.
000830           05  ORDR-TAKEAWAY-SW              PIC X(01).
000840           05  ORDR-TABLE-NUMBER             PIC 9(04).
000850           05  ORDR-LOYALTY-PTS-EARNED       PIC 9(06).
000860           05  ORDR-LOYALTY-PTS-USED         PIC 9(06).
000870           05  ORDR-ITEM-COUNT               PIC 9(04).
000880           05  FILLER                        PIC X(12).
000890*
000900       FD  CUSTOMER-RECORD-FILE
000910           LABEL RECORDS ARE STANDARD
000920           RECORD CONTAINS 260 CHARACTERS
000930           DATA RECORD IS CUSTOMER-RECORD.
000940*
000950       01  CUSTOMER-RECORD.
000960           05  CUST-ID                       PIC 9(09).
000970           05  CUST-FIRST-NAME               PIC X(50).
000980           05  CUST-LAST-NAME                PIC X(50).
000990           05  CUST-EMAIL                    PIC X(100).
001000           05  CUST-PHONE                    PIC X(15).
001010           05  CUST-DOB-GROUP.
001020               10  CUST-DOB-YYYY.
001030                   15  CUST-DOB-CC           PIC 9(02).
001040                   15  CUST-DOB-YY           PIC 9(02).
001050               10  CUST-DOB-MM               PIC 9(02).
001060               10  CUST-DOB-DD               PIC 9(02).
001070           05  CUST-DATE-OF-BIRTH REDEFINES CUST-DOB-GROUP
001080                                             PIC 9(08).
001090           05  CUST-REGISTRATION-DATE        PIC 9(08).
001100           05  CUST-MARKETING-CONSENT-SW     PIC X(01).
001110               88  CUST-CONSENTS-MARKETING      VALUE 'Y'.
001120           05  CUST-ACTIVE-SW                PIC X(01).
001130               88  CUST-IS-ACTIVE                VALUE 'Y'.
001140               88  CUST-IS-INACTIVE               VALUE 'N'.
001150           05  CUST-ORDER-COUNT              PIC 9(06).
001160           05  FILLER                        PIC X(12).
001170*
001180       FD  LOYALTY-RECORD-FILE
001190           LABEL RECORDS ARE STANDARD
001200           RECORD CONTAINS 83 CHARACTERS
001210           DATA RECORD IS LOYALTY-RECORD.
001220*
001230       01  LOYALTY-RECORD.
001240           05  LOY-CUSTOMER-ID               PIC 9(09).
001250           05  LOY-POINTS                    PIC 9(07).
001260           05  LOY-TIER-CDE                  PIC X(10).
001270               88  LOY-TIER-BRONZE               VALUE 'BRONZE'.
001280               88  LOY-TIER-SILVER               VALUE 'SILVER'.
001290               88  LOY-TIER-GOLD                 VALUE 'GOLD'.
001300               88  LOY-TIER-PLATINUM             VALUE 'PLATINUM'.
001310           05  LOY-ENROLLMENT-DATE           PIC 9(08).
001320           05  LOY-LAST-EARNED-DATE          PIC 9(08).
001330           05  LOY-LAST-REDEEMED-DATE        PIC 9(08).
001340           05  LOY-PTS-EXPIRE-GROUP.
001350               10  LOY-PTS-EXPIRE-YYYY.
001360                   15  LOY-PTS-EXPIRE-CC     PIC 9(02).
001370                   15  LOY-PTS-EXPIRE-YY     PIC 9(02).
001380               10  LOY-PTS-EXPIRE-MM         PIC 9(02).
001390               10  LOY-PTS-EXPIRE-DD         PIC 9(02).
001400           05  LOY-POINTS-EXPIRATION-DATE
001410                   REDEFINES LOY-PTS-EXPIRE-GROUP
001420                                             PIC 9(08).
001430           05  LOY-ACTIVE-SW                 PIC X(01).
001440               88  LOY-IS-ACTIVE                 VALUE 'Y'.
001450               88  LOY-IS-INACTIVE               VALUE 'N'.
001460           05  LOY-MEMBER-NUMBER             PIC X(20).
001470           05  LOY-ELIGIBLE-SPECIAL-OFFERS-SW
001480                                             PIC X(01).
001490               88  LOY-ELIGIBLE-FOR-OFFERS       VALUE 'Y'.
001500           05  FILLER                        PIC X(03).
001510*
001520       FD  LOYALTY-OUTPUT-FILE
001530           LABEL RECORDS ARE STANDARD
001540           RECORD CONTAINS 83 CHARACTERS
001550           DATA RECORD IS LOYALTY-RECORD-OUT.
001560*
001570       01  LOYALTY-RECORD-OUT.
001580           05  LOYO-CUSTOMER-ID              PIC 9(09).
001590           05  LOYO-POINTS                   PIC 9(07).
001600           05  LOYO-TIER-CDE                 PIC X(10).
001610           05  LOYO-ENROLLMENT-DATE          PIC 9(08).
001620           05  LOYO-LAST-EARNED-DATE         PIC 9(08).
001630           05  LOYO-LAST-REDEEMED-DATE       PIC 9(08).
001640           05  LOYO-POINTS-EXPIRATION-DATE   PIC 9(08).
001650           05  LOYO-ACTIVE-SW                PIC X(01).
001660           05  LOYO-MEMBER-NUMBER            PIC X(20).
001670           05  LOYO-ELIGIBLE-SPECIAL-OFFERS-SW
001680                                             PIC X(01).
001690           05  FILLER                        PIC X(03).
001700*
001710       WORKING-STORAGE SECTION.
001720*
001730       01  WS-SWITCHES.
001740           05  WS-ORDER-EOF-SW               PIC X(01) VALUE 'N'.
001750               88  WS-ORDER-EOF                  VALUE 'Y'.
001760           05  WS-CUST-NOT-FOUND-SW          PIC X(01) VALUE 'N'.
001770               88  WS-CUST-NOT-FOUND             VALUE 'Y'.
001780           05  WS-LOY-FOUND-SW               PIC X(01) VALUE 'N'.
001790               88  WS-LOY-FOUND                  VALUE 'Y'.
001800           05  WS-REDEEM-REJECT-SW           PIC X(01) VALUE 'N'.
001810               88  WS-REDEEM-IS-REJECTED         VALUE 'Y'.
001820*
001830       01  WS-KEYS.
001840           05  WS-CUST-REL-KEY               PIC 9(09) COMP.
001850           05  WS-LOY-REL-KEY                PIC 9(09) COMP.
001860*
001870*  EXPIRATION-DATE WORK AREA - ORDER DATE PLUS ONE YEAR, BUILT BY
001880*  ADDING 1 TO THE YY PORTION OF THE CC/YY/MM/DD BREAKOUT, THE
001890*  SAME BREAKOUT SHAPE USED THROUGHOUT THIS SYSTEM'S DATE FIELDS.
001900       01  WS-EXPIRE-DATE-GROUP.
001910           05  WS-EXPIRE-YYYY.
001920               10  WS-EXPIRE-CC              PIC 9(02).
001930               10  WS-EXPIRE-YY               PIC 9(02).
001940           05  WS-EXPIRE-MM                  PIC 9(02).
001950           05  WS-EXPIRE-DD                  PIC 9(02).
001960       01  WS-EXPIRE-DATE-FLAT REDEFINES WS-EXPIRE-DATE-GROUP
001970                                             PIC 9(08).
001980*
001990*  RUN-LEVEL COUNTS FOR THE OPERATOR CONSOLE MESSAGE AT SIGN-OFF.
002000       01  WS-RUN-COUNTS.
002010           05  WS-ORDERS-POSTED         PIC 9(06) COMP VALUE ZERO.
002020           05  WS-NEW-ENROLLMENTS       PIC 9(06) COMP VALUE ZERO.
002030           05  WS-REDEMPTIONS-REJECTED  PIC 9(06) COMP VALUE ZERO.
002040*
002050       01  WS-CONSOLE-MSG                    PIC X(60).
002051*
002052*  FULL-NAME WORK AREA - FIRST NAME, ONE SPACE, LAST NAME - USED
002053*  ON THE NEW-ENROLLMENT CONSOLE LINE SO THE OPERATOR SEES WHO
002054*  JUST JOINED THE PROGRAM.
002055       01  WS-CUST-FULL-NAME                 PIC X(101).
002060*
002070       PROCEDURE DIVISION.
002080*
002090       1000-MAIN-PROCESS.
002100           PERFORM 1100-OPEN-FILES.
002110           PERFORM 1200-PRIME-READ-ORDER.
002120           PERFORM 3000-PROCESS-ONE-ORDER THRU 3000-EXIT
002130               UNTIL WS-ORDER-EOF.
002140           MOVE 'CAF.BAT02 COMPLETE - SEE WS-RUN-COUNTS IN DUMP'
002150               TO WS-CONSOLE-MSG.
002160           DISPLAY WS-CONSOLE-MSG UPON CONSOLE.
002170           PERFORM 9000-CLOSE-FILES.
002180           STOP RUN.
002190       1000-EXIT.
002200           EXIT.
002210*
002220       1100-OPEN-FILES.
002230           OPEN INPUT ORDER-INPUT-FILE
002240                I-O   CUSTOMER-RECORD-FILE
002250                I-O   LOYALTY-RECORD-FILE
002260                OUTPUT LOYALTY-OUTPUT-FILE.
002270           MOVE SPACES TO LOYALTY-RECORD-OUT.
002280       1100-EXIT.
002290           EXIT.
002300*
002310       1200-PRIME-READ-ORDER.
002320           READ ORDER-INPUT-FILE
002330               AT END
002340                   MOVE 'Y' TO WS-ORDER-EOF-SW
002350                   GO TO 1200-EXIT.
002360       1200-EXIT.
002370           EXIT.
002380*
002390*  ENROLL-IN-LOYALTY-PROGRAM - IDEMPOTENT BY CONSTRUCTION, SINCE
002400*  IT ONLY RUNS WHEN THE READ OF LOYALTY.DAT COMES BACK INVALID
002410*  KEY (NO RECORD ON FILE YET FOR THIS CUSTOMER).
002420       1800-ENROLL-CUSTOMER.
002430           MOVE ORDR-CUSTOMER-ID    TO LOY-CUSTOMER-ID.
002440           MOVE ZERO                TO LOY-POINTS.
002450           MOVE 'BRONZE'            TO LOY-TIER-CDE.
002460           MOVE ORDR-DATE           TO LOY-ENROLLMENT-DATE.
002470           MOVE ZERO                TO LOY-LAST-EARNED-DATE
002480                                        LOY-LAST-REDEEMED-DATE.
002481           MOVE ZERO                TO LOY-POINTS-EXPIRATION-DATE.
002500           MOVE 'Y'                 TO LOY-ACTIVE-SW.
002510           MOVE SPACES              TO LOY-MEMBER-NUMBER.
002520           MOVE 'N'             TO LOY-ELIGIBLE-SPECIAL-OFFERS-SW.
002530           ADD 1 TO WS-NEW-ENROLLMENTS.
002531           PERFORM 1900-BUILD-FULL-NAME.
002532           MOVE 'NEW LOYALTY ENROLLMENT' TO WS-CONSOLE-MSG.
002533           DISPLAY WS-CONSOLE-MSG UPON CONSOLE.
002534           DISPLAY WS-CUST-FULL-NAME UPON CONSOLE.
002540       1800-EXIT.
002550           EXIT.
002551*
002552*  BUILD-FULL-NAME - FIRST NAME, ONE SPACE, LAST NAME.  TRAILING
002553*  BLANKS ON EITHER NAME FIELD ARE DROPPED BY THE DELIMITED BY
002554*  SPACE CLAUSE SO THE SPACE BETWEEN THE TWO NAMES DOES NOT DRIFT.
002555       1900-BUILD-FULL-NAME.
002556           MOVE SPACES TO WS-CUST-FULL-NAME.
002557           STRING CUST-FIRST-NAME DELIMITED BY SPACE
002558                  ' '             DELIMITED BY SIZE
002559                  CUST-LAST-NAME  DELIMITED BY SPACE
002560               INTO WS-CUST-FULL-NAME.
002561       1900-EXIT.
002562           EXIT.
002563*
002570*  BIRTHDAY-TODAY CHECK - MONTH AND DAY ONLY, YEAR IGNORED, FALSE
002580*  IF THE CUSTOMER'S DATE OF BIRTH IS UNKNOWN (ZERO).
002590       1850-CHECK-BIRTHDAY.
002600           IF CUST-DATE-OF-BIRTH NOT = ZERO
002610                   AND CUST-DOB-MM = ORDR-MM-DATE
002620                   AND CUST-DOB-DD = ORDR-DD-DATE
002630               MOVE 'Y' TO LOY-ELIGIBLE-SPECIAL-OFFERS-SW
002640           ELSE
002650               MOVE 'N' TO LOY-ELIGIBLE-SPECIAL-OFFERS-SW.
002660       1850-EXIT.
002670           EXIT.
002680*
002690       2000-ADD-POINTS.
002700           ADD ORDR-LOYALTY-PTS-EARNED TO LOY-POINTS.
002710           MOVE ORDR-DATE TO LOY-LAST-EARNED-DATE.
002720           MOVE ORDR-DATE TO WS-EXPIRE-DATE-FLAT.
002721*
002722*  YY ROLLS 99 TO 00 ON A CENTURY BOUNDARY - CARRY INTO CC WHEN IT
002723*  DOES, THE SAME WINDOWED-CENTURY LESSON THIS SHOP ALREADY PAID
002724*  FOR ONCE (SEE THE Y2K-0007 CHANGE ON THE ORDER RECORD ITSELF).
002725           IF WS-EXPIRE-YY = 99
002726               MOVE ZERO TO WS-EXPIRE-YY
002727               ADD 1 TO WS-EXPIRE-CC
002728           ELSE
002729               ADD 1 TO WS-EXPIRE-YY.
002740           MOVE WS-EXPIRE-DATE-FLAT TO LOY-POINTS-EXPIRATION-DATE.
002750           PERFORM 2200-EVALUATE-TIER.
002760       2000-EXIT.
002770           EXIT.
002780*
002790       2100-REDEEM-POINTS.
002800           MOVE 'N' TO WS-REDEEM-REJECT-SW.
002810           IF ORDR-LOYALTY-PTS-USED > LOY-POINTS
002820               MOVE 'Y' TO WS-REDEEM-REJECT-SW
002830               ADD 1 TO WS-REDEMPTIONS-REJECTED
002840           ELSE
002850               SUBTRACT ORDR-LOYALTY-PTS-USED FROM LOY-POINTS
002860               MOVE ORDR-DATE TO LOY-LAST-REDEEMED-DATE
002870               PERFORM 2200-EVALUATE-TIER.
002880       2100-EXIT.
002890           EXIT.
002900*
002910*  TIER RE-EVALUATION - HIGHEST TIER WHOSE THRESHOLD THE CURRENT
002920* BALANCE MEETS.  BRONZE 0 / SILVER 100 / GOLD 300 / PLATINUM 500.
002930       2200-EVALUATE-TIER.
002940           IF LOY-POINTS >= 500
002950               MOVE 'PLATINUM' TO LOY-TIER-CDE
002960           ELSE IF LOY-POINTS >= 300
002970               MOVE 'GOLD' TO LOY-TIER-CDE
002980           ELSE IF LOY-POINTS >= 100
002990               MOVE 'SILVER' TO LOY-TIER-CDE
003000           ELSE
003010               MOVE 'BRONZE' TO LOY-TIER-CDE.
003020       2200-EXIT.
003030           EXIT.
003040*
003050       2500-READ-NEXT-ORDER.
003060           READ ORDER-INPUT-FILE
003070               AT END
003080                   MOVE 'Y' TO WS-ORDER-EOF-SW.
003090       2500-EXIT.
003100           EXIT.
003110*
003120       2900-BUMP-ORDER-COUNT.
003130           ADD 1 TO CUST-ORDER-COUNT.
003140       2900-EXIT.
003150           EXIT.
003151*
003152*  REMOVE-ORDER-COUNT - NOT CALLED BY THIS RUN.  SETTLEMENT ONLY
003153*  POSTS ORDERS THAT CAME THROUGH THE POS FEED; IT NEVER VOIDS ONE
003154*  OFF A CUSTOMER'S HISTORY.  CARRIED HERE AS THE ONE PLACE THE
003155*  COUNTER-DOWN SIDE OF THE BOOKKEEPING RULE IS WRITTEN DOWN FOR
003156*  THE NEXT PROGRAM THAT VOIDS OR CANCELS AN ORDER.
003157       2950-REMOVE-ORDER-COUNT.
003158           IF CUST-ORDER-COUNT > ZERO
003159               SUBTRACT 1 FROM CUST-ORDER-COUNT.
003160       2950-EXIT.
003161           EXIT.
003162*
003170       3000-PROCESS-ONE-ORDER.
003180           MOVE 'N' TO WS-CUST-NOT-FOUND-SW.
003190           MOVE ORDR-CUSTOMER-ID TO WS-CUST-REL-KEY.
003200           READ CUSTOMER-RECORD-FILE
003210               INVALID KEY
003220                   MOVE 'Y' TO WS-CUST-NOT-FOUND-SW.
003230           IF NOT WS-CUST-NOT-FOUND
003240               PERFORM 2900-BUMP-ORDER-COUNT
003250               REWRITE CUSTOMER-RECORD.
003260           MOVE ORDR-CUSTOMER-ID TO WS-LOY-REL-KEY.
003270           MOVE 'Y' TO WS-LOY-FOUND-SW.
003280           READ LOYALTY-RECORD-FILE
003290               INVALID KEY
003300                   MOVE 'N' TO WS-LOY-FOUND-SW.
003310           IF NOT WS-LOY-FOUND
003320               PERFORM 1800-ENROLL-CUSTOMER.
003330           IF NOT WS-CUST-NOT-FOUND
003340               PERFORM 1850-CHECK-BIRTHDAY.
003350           IF ORDR-PAY-LOYALTY-POINTS
003360               PERFORM 2100-REDEEM-POINTS
003370           ELSE
003380               IF ORDR-LOYALTY-PTS-EARNED > ZERO
003390                   PERFORM 2000-ADD-POINTS.
003400           IF WS-LOY-FOUND
003410               REWRITE LOYALTY-RECORD
003420           ELSE
003430               WRITE LOYALTY-RECORD.
003440           PERFORM 4000-WRITE-LOYALTY-OUT.
003450           ADD 1 TO WS-ORDERS-POSTED.
003460           PERFORM 2500-READ-NEXT-ORDER.
003470       3000-EXIT.
003480           EXIT.
003490*
003500       4000-WRITE-LOYALTY-OUT.
003510           MOVE LOY-CUSTOMER-ID              TO LOYO-CUSTOMER-ID.
003520           MOVE LOY-POINTS                   TO LOYO-POINTS.
003530           MOVE LOY-TIER-CDE                 TO LOYO-TIER-CDE.
003540           MOVE LOY-ENROLLMENT-DATE       TO LOYO-ENROLLMENT-DATE.
003550           MOVE LOY-LAST-EARNED-DATE     TO LOYO-LAST-EARNED-DATE.
003560           MOVE LOY-LAST-REDEEMED-DATE TO LOYO-LAST-REDEEMED-DATE.
003570           MOVE LOY-POINTS-EXPIRATION-DATE
003571               TO LOYO-POINTS-EXPIRATION-DATE.
003590           MOVE LOY-ACTIVE-SW                TO LOYO-ACTIVE-SW.
003600           MOVE LOY-MEMBER-NUMBER           TO LOYO-MEMBER-NUMBER.
003610           MOVE LOY-ELIGIBLE-SPECIAL-OFFERS-SW
003611               TO LOYO-ELIGIBLE-SPECIAL-OFFERS-SW.
003630           WRITE LOYALTY-RECORD-OUT.
003640       4000-EXIT.
003650           EXIT.
003660*
003670       9000-CLOSE-FILES.
003680           CLOSE ORDER-INPUT-FILE
003690                 CUSTOMER-RECORD-FILE
003700                 LOYALTY-RECORD-FILE
003710                 LOYALTY-OUTPUT-FILE.
003720       9000-EXIT.
003730           EXIT.
